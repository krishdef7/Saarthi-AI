000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  ELGRANK.
000400 AUTHOR.  R CHIRINOS.
000500 INSTALLATION.  DIRECTORATE OF SCHOLARSHIPS -- BATCH SECTION.
000600 DATE-WRITTEN.  03/14/91.
000700 DATE-COMPILED.  03/14/91.
000800 SECURITY.  NON-CONFIDENTIAL.
000900*===============================================================*
001000* ELGRANK -- APPLICANT ELIGIBILITY SCORING AND SCHOLARSHIP     =*
001100* MATCH RANKING BATCH                                          =*
001200*                                                               =*
001300* LOADS THE SCHOLARSHIP CATALOG AND THE INTERACTION HISTORY    =*
001400* INTO CORE, THEN READS THE APPLICANT PROFILE FILE ONE RECORD  =*
001500* AT A TIME.  FOR EACH APPLICANT, CANDIDATE SCHOLARSHIPS ARE   =*
001600* SELECTED BY KEYWORD RELEVANCE AGAINST THE FREE-TEXT QUERY,   =*
001700* SCORED ON THE SIX-CRITERION 100-POINT ELIGIBILITY SCALE,     =*
001800* BOOSTED BY PAST INTERACTION HISTORY, RANKED, AND THE TOP TEN =*
001900* WRITTEN TO THE MATCH SUMMARY FILE AND THE MATCH REPORT.      =*
002000* EVERY CANDIDATE X CRITERION ALSO GETS A MATCH DETAIL RECORD. =*
002100*===============================================================*
002200* CHANGE LOG                                                   =*
002300*  91/03/14  RCH  ORIGINAL PROGRAM -- CATEGORY/INCOME/STATE    =* CH910314
002400*                 SCORING ONLY, NO RANKING, NO REPORT          =*
002500*  93/11/02  RCH  ADDED GENDER AND EDUCATION CRITERIA, RAISED  =* CH931102
002600*                 THE SCALE TO 100 POINTS                       =*
002700*  97/06/19  RCH  ADDED SOURCE-TRUST CRITERION AND THE SCAM-   =* CH970619
002800*                 PHRASE SCAN (SEE 6000 RANGE)                  =*
002900*  99/01/08  RCH  Y2K -- DEADLINE AND PROCESSING-DATE FIELDS   =* CH990108
003000*                 WIDENED FROM YYMMDD TO YYYYMMDD, JULIAN DAY  =*
003100*                 NUMBER ROUTINE REWRITTEN FOR THE 4-DIGIT     =*
003200*                 YEAR (SEE 6400-DAYS-BETWEEN)                 =*
003300*  04/09/27  MLS  ADDED APPLICANT PROFILE PASS, KEYWORD        =* CH040927
003400*                 RELEVANCE CANDIDATE SELECTION, RANKING AND   =*
003500*                 THE MATCH SUMMARY / MATCH REPORT OUTPUT      =*
003600*  04/10/11  MLS  ADDED MATCH DETAIL OUTPUT, ONE RECORD PER    =* CH041011
003700*                 CANDIDATE PER CRITERION, FOR CR 4471         =*
003800*  11/05/30  MLS  ADDED INTERACTION HISTORY LOAD AND THE       =* CH110530
003900*                 PERSONALIZATION BOOST (CR 5309)              =*
004000*  18/02/16  PNR  ADDED TRUST-SCORE DERIVATION AND DEADLINE    =* CH180216
004100*                 URGENCY CLASSIFICATION TO THE SUMMARY AND    =*
004200*                 REPORT LINES, SAFETY SCREENING ENHANCEMENT   =*
004300*  18/03/02  PNR  UPSI-0 SWITCH ADDED TO TRACE RADAR SCORES    =* CH180302
004400*                 AND MISSING-DOCUMENT ADVISORIES TO SYSOUT    =*
004500*                 WITHOUT CHANGING THE PRODUCTION OUTPUT FILES =*
004510*  18/04/19  PNR  3200-SELECT-CANDIDATE WAS BUILDING THE       =* CH180419
004520*                 RELEVANCE-SCAN TEXT FROM NAME/PROVIDER/      =*
004530*                 DESCRIPTION (300 BYTES) BUT TRUNCATING IT    =*
004540*                 INTO A 260-BYTE WORK FIELD -- LAST 40 BYTES  =*
004550*                 OF EVERY DESCRIPTION NEVER REACHED THE SCAN. =*
004560*                 WS-UPPER-TEXT WIDENED TO 300 (CR 6112)       =*
004570*  18/05/03  PNR  1000-LOAD-SCHOLARSHIPS READ-AHEAD HAD NO     =* CH180503
004580*                 UPPER-BOUND GUARD -- ON A CATALOG OF 200 OR  =*
004590*                 MORE THE LAST ITERATION ADDRESSED SUBSCRIPT  =*
004591*                 WS-SCHOL-MAX + 1.  GUARDED LIKE THE          =*
004592*                 WS-INTR-COUNT CHECK IN 2000-LOAD-INTERACTIONS=*
004593*                 (CR 6119).  ALSO FOUND WS-RADAR-TRUST-PCT IN  =*
004594*                 5500-SCORE-TRUST WAS NEVER RESCALED TO THE    =*
004595*                 0-100 BASIS THE OTHER FOUR RADAR DIMENSIONS   =*
004596*                 USE, SO TIMING ALWAYS COLLAPSED TO THE        =*
004597*                 DEADLINE PCT.  RESCALED AT ASSIGNMENT (CR 6119=*
004598*                 )                                            =*
004601*  18/05/14  PNR  3250-TOKEN-RELEVANCE, 6110-CHECK-PHRASE AND  =* CH180514
004602*                 5410-MATCH-EDUCATION UNSTRING THE UPPER-CASE  =*
004603*                 WORK TEXT WITHOUT CLEARING THE RECEIVING      =*
004604*                 FIELDS FIRST -- A PRIOR HIT SURVIVED IN THE   =*
004605*                 SECOND FIELD AND FALSELY MATCHED EVERY LATER  =*
004606*                 NON-MATCHING PHRASE/TOKEN/CANDIDATE.  ADDED   =*
004607*                 MOVE SPACES BEFORE EACH UNSTRING.  ALSO ADDED =*
004608*                 77-LEVEL ITEMS FOR THE TRIM-LENGTH WORK       =*
004609*                 FIELDS TO MATCH SHOP PRACTICE (CR 6124)       =*
004610*===============================================================*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-390.
005000 OBJECT-COMPUTER.  IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS TRACE-ON
005400         OFF STATUS IS TRACE-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SCHOLMST  ASSIGN TO SCHOLMST
005800        FILE STATUS IS FS-SCHOLMST.
005900     SELECT INTRFILE  ASSIGN TO INTRFILE
006000        FILE STATUS IS FS-INTRFILE.
006100     SELECT APPLFILE  ASSIGN TO APPLFILE
006200        FILE STATUS IS FS-APPLFILE.
006300     SELECT PARMFILE  ASSIGN TO PARMFILE
006400        FILE STATUS IS FS-PARMFILE.
006500     SELECT MATDET    ASSIGN TO MATDET
006600        FILE STATUS IS FS-MATDET.
006700     SELECT MATSUM    ASSIGN TO MATSUM
006800        FILE STATUS IS FS-MATSUM.
006900     SELECT MATRPT    ASSIGN TO MATRPT
007000        FILE STATUS IS FS-MATRPT.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SCHOLMST
007400     RECORDING MODE IS F
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SCHOLMST-REC.
007700 01  SCHOLMST-REC                   PIC X(800).
007800 FD  INTRFILE
007900     RECORDING MODE IS F
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS INTRFILE-REC.
008200 01  INTRFILE-REC                   PIC X(43).
008300 FD  APPLFILE
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS APPLFILE-REC.
008700 01  APPLFILE-REC                   PIC X(133).
008800 FD  PARMFILE
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS PARMFILE-REC.
009200 01  PARMFILE-REC                   PIC X(50).
009300 FD  MATDET
009400     RECORDING MODE IS F
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS MATDET-REC.
009700 01  MATDET-REC                     PIC X(70).
009800 FD  MATSUM
009900     RECORDING MODE IS F
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS MATSUM-REC.
010200 01  MATSUM-REC                     PIC X(140).
010300 FD  MATRPT
010400     RECORDING MODE IS F
010500     RECORD CONTAINS 133 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS MATRPT-REC.
010800 01  MATRPT-REC                     PIC X(133).
010900 WORKING-STORAGE SECTION.
011000*---------------------------------------------------------------*
011100* SWITCHES AND FILE STATUS BYTES                                *
011200*---------------------------------------------------------------*
011300 01  WS-SWITCHES.
011400     05  SW-SCHOL-EOF               PIC X VALUE 'N'.
011500         88  SCHOL-EOF                  VALUE 'Y'.
011600     05  SW-INTR-EOF                PIC X VALUE 'N'.
011700         88  INTR-EOF                   VALUE 'Y'.
011800     05  SW-APPL-EOF                PIC X VALUE 'N'.
011900         88  APPL-EOF                   VALUE 'Y'.
012000     05  SW-TRACE-SW                PIC X VALUE '0'.
012100         88  TRACE-REQUESTED            VALUE '1'.
012200 01  WS-FILE-STATUS.
012300     05  FS-SCHOLMST                PIC X(02).
012400         88  SCHOLMST-OK                VALUE '00'.
012500     05  FS-INTRFILE                PIC X(02).
012600         88  INTRFILE-OK                VALUE '00'.
012700     05  FS-APPLFILE                PIC X(02).
012800         88  APPLFILE-OK                VALUE '00'.
012900     05  FS-PARMFILE                PIC X(02).
013000         88  PARMFILE-OK                VALUE '00'.
013100     05  FS-MATDET                  PIC X(02).
013200         88  MATDET-OK                  VALUE '00'.
013300     05  FS-MATSUM                  PIC X(02).
013400         88  MATSUM-OK                  VALUE '00'.
013500     05  FS-MATRPT                  PIC X(02).
013600         88  MATRPT-OK                  VALUE '00'.
013700*---------------------------------------------------------------*
013800* RUN PARAMETER CARD AND PROCESSING-DATE WORK FIELDS            *
013900*---------------------------------------------------------------*
014000     COPY PARMREC.
014100 01  WS-PROC-DATE-PERIOD REDEFINES PARM-PROC-DATE.
014200     05  WS-PROC-YEAR               PIC 9(04).
014300     05  WS-PROC-MONTH              PIC 9(02).
014400     05  WS-PROC-DAY                PIC 9(02).
014500 01  WS-PROC-DATE-JULIAN            PIC 9(07) COMP-3 VALUE 0.
014600*---------------------------------------------------------------*
014700* IN-CORE SCHOLARSHIP CATALOG TABLE -- LOADED ONCE AT 1000      *
014800*---------------------------------------------------------------*
014900 01  WS-SCHOL-TABLE-CTL.
015000     05  WS-SCHOL-COUNT             PIC S9(04) COMP VALUE 0.
015100     05  WS-SCHOL-MAX               PIC S9(04) COMP VALUE 200.
015200 01  WS-SCHOL-TABLE.
015300     05  WS-SCHOL-ENTRY OCCURS 200 TIMES
015400                 INDEXED BY WS-SCHOL-IDX.
015500         10  WS-SCHOL-DATA          PIC X(800).
015600         10  WS-SCHOL-DATA-R REDEFINES WS-SCHOL-DATA.
015700             COPY SCHOLREC.
015800         10  WS-SCHOL-TRUST         PIC 9V99.
015900         10  WS-SCHOL-SCAM-COUNT    PIC 9(02) COMP.
016000         10  WS-SCHOL-DAYS-LEFT     PIC S9(04) COMP.
016100         10  WS-SCHOL-URGENCY       PIC X(08).
016200         10  WS-SCHOL-SAFE-FLAG     PIC X(01).
016300             88  WS-SCHOL-IS-SAFE       VALUE 'Y'.
016400*---------------------------------------------------------------*
016500* IN-CORE INTERACTION TABLE -- REDUCED TO STRONGEST TYPE        *
016600* PER (APPLICANT,SCHOLARSHIP) PAIR BY 2000-LOAD-INTERACTIONS    *
016700*---------------------------------------------------------------*
016800 01  WS-INTR-TABLE-CTL.
016900     05  WS-INTR-COUNT              PIC S9(04) COMP VALUE 0.
017000     05  WS-INTR-MAX                PIC S9(04) COMP VALUE 2000.
017100 01  WS-INTR-TABLE.
017200     05  WS-INTR-ENTRY OCCURS 2000 TIMES
017300                 INDEXED BY WS-INTR-IDX.
017400         10  WS-INTR-APPL-ID        PIC X(12).
017500         10  WS-INTR-SCHOL-ID       PIC X(20).
017600         10  WS-INTR-WEIGHT         PIC 9V99.
017700*---------------------------------------------------------------*
017800* IN-CORE CANDIDATE TABLE -- REBUILT FOR EACH APPLICANT BY      *
017900* 3000-SELECT-CANDIDATES AND SCORED/RANKED BY THE 4000 RANGE    *
018000*---------------------------------------------------------------*
018100 01  WS-CAND-TABLE-CTL.
018200     05  WS-CAND-COUNT              PIC S9(04) COMP VALUE 0.
018300     05  WS-CAND-MAX                PIC S9(04) COMP VALUE 200.
018400 01  WS-CAND-TABLE.
018500     05  WS-CAND-ENTRY OCCURS 200 TIMES
018600                 INDEXED BY WS-CAND-IDX.
018700         10  WS-CAND-SCHOL-SUB      PIC S9(04) COMP.
018800         10  WS-CAND-RELEVANCE      PIC S9(04) COMP.
018900         10  WS-CAND-SCORE          PIC S9(04) COMP.
019000         10  WS-CAND-ELIG-STATUS    PIC X(14).
019100 01  WS-SORT-TEMP.
019200     05  WS-SORT-SCHOL-SUB          PIC S9(04) COMP.
019300     05  WS-SORT-RELEVANCE          PIC S9(04) COMP.
019400     05  WS-SORT-SCORE              PIC S9(04) COMP.
019500     05  WS-SORT-ELIG-STATUS        PIC X(14).
019600*---------------------------------------------------------------*
019700* APPLICANT PROFILE WORK AREA                                   *
019800*---------------------------------------------------------------*
019900     COPY APPLREC.
020000 01  WS-APPL-PROFILE-R REDEFINES APPL-PROFILE-REC.
020100     05  FILLER                     PIC X(132).
020200     05  FILLER                     PIC X(01).
020300 01  WS-QUERY-TOKEN-TABLE.
020400     05  WS-QUERY-TOKEN-COUNT       PIC S9(04) COMP VALUE 0.
020500     05  WS-QUERY-TOKEN OCCURS 10 TIMES PIC X(20).
020600*---------------------------------------------------------------*
020700* MATCH DETAIL / MATCH SUMMARY RECORD WORK AREAS                *
020800*---------------------------------------------------------------*
020900     COPY MDETREC.
021000     COPY MSUMREC.
021100*---------------------------------------------------------------*
021200* SCORING WORK FIELDS -- ONE CRITERION AT A TIME, SEE THE       *
021300* 5000 RANGE                                                    *
021400*---------------------------------------------------------------*
021500 01  WS-SCORE-WORK.
021600     05  WS-POINTS                  PIC S9(04) COMP.
021700     05  WS-MAX-POINTS              PIC S9(04) COMP.
021800     05  WS-STATUS-WORK             PIC X(08).
021810     05  WS-CRITERION-NAME          PIC X(20).
021900     05  WS-TOTAL-SCORE             PIC S9(04) COMP.
022000     05  WS-FINAL-SCORE             PIC S9(04) COMP.
022100     05  WS-INCOME-RATIO-1000       PIC S9(07) COMP.
022200     05  WS-BOOST-PCT               PIC S9(04) COMP.
022300     05  WS-WORK-SUB                PIC S9(04) COMP.
022400     05  WS-WORK-SUB2               PIC S9(04) COMP.
022500     05  WS-WORK-LEN                PIC S9(04) COMP.
022600     05  WS-WORK-LEN2               PIC S9(04) COMP.
022700     05  WS-FOUND-SW                PIC X VALUE 'N'.
022800         88  WS-FOUND                   VALUE 'Y'.
022900*---------------------------------------------------------------*
023000* RADAR SCORER WORK FIELDS (TRACE OUTPUT ONLY -- SEE 5800)      *
023100*---------------------------------------------------------------*
023200 01  WS-RADAR-WORK.
023300     05  WS-RADAR-CATEGORY          PIC S9(04) COMP.
023400     05  WS-RADAR-INCOME            PIC S9(04) COMP.
023500     05  WS-RADAR-LOCATION          PIC S9(04) COMP.
023600     05  WS-RADAR-EDUCATION         PIC S9(04) COMP.
023700     05  WS-RADAR-TIMING            PIC S9(04) COMP.
023800     05  WS-RADAR-TRUST-PCT         PIC S9(04) COMP.
023900     05  WS-RADAR-DEADLINE-PCT      PIC S9(04) COMP.
024000*---------------------------------------------------------------*
024100* MISSING-DOCUMENTS ADVISOR WORK FIELDS (TRACE OUTPUT ONLY --   *
024200* SEE 5900)                                                     *
024300*---------------------------------------------------------------*
024400 01  WS-MISSDOC-WORK.
024500     05  WS-MISSDOC-COUNT           PIC S9(04) COMP.
024600     05  WS-HELD-DOC-TABLE.
024700         10  WS-HELD-DOC OCCURS 4 TIMES PIC X(20).
024800     05  WS-HELD-DOC-COUNT          PIC S9(04) COMP.
024900*---------------------------------------------------------------*
025000* SCAM-PHRASE TABLE -- 23 FIXED PATTERNS, SEE 6100-SCAN-SCAM    *
025100* A LITERAL-TABLE REDEFINES IN THE MANNER OF A MONTH-DAYS       *
025200* LOOKUP TABLE                                                  *
025300*---------------------------------------------------------------*
025400 01  WS-SCAM-PHRASE-LIST.
025500     05  FILLER   PIC X(30) VALUE 'GUARANTEED SELECTION'.
025600     05  FILLER   PIC X(30) VALUE '100% SUCCESS'.
025700     05  FILLER   PIC X(30) VALUE 'PAY NOW'.
025800     05  FILLER   PIC X(30) VALUE 'PROCESSING FEE REQUIRED'.
025900     05  FILLER   PIC X(30) VALUE 'BANK DETAILS FOR VERIFICATION'.
026000     05  FILLER   PIC X(30) VALUE 'WHATSAPP ONLY CONTACT'.
026100     05  FILLER   PIC X(30) VALUE 'PERSONAL PAN/AADHAAR SHARE'.
026200     05  FILLER   PIC X(30) VALUE 'URGENT APPLY NOW'.
026300     05  FILLER   PIC X(30) VALUE 'LIMITED SEATS'.
026400     05  FILLER   PIC X(30) VALUE 'ACT FAST'.
026500     05  FILLER   PIC X(30) VALUE 'CONFIRM YOUR SLOT'.
026600     05  FILLER   PIC X(30) VALUE 'REGISTRATION FEE'.
026700     05  FILLER   PIC X(30) VALUE 'ADMISSION GUARANTEED'.
026800     05  FILLER   PIC X(30) VALUE 'NO DOCUMENTS REQUIRED'.
026900     05  FILLER   PIC X(30) VALUE 'INSTANT APPROVAL'.
027000     05  FILLER   PIC X(30) VALUE 'WIRE TRANSFER'.
027100     05  FILLER   PIC X(30) VALUE 'WESTERN UNION'.
027200     05  FILLER   PIC X(30) VALUE 'LOTTERY WINNER'.
027300     05  FILLER   PIC X(30) VALUE 'SELECTED RANDOMLY'.
027400     05  FILLER   PIC X(30) VALUE 'CLAIM YOUR PRIZE'.
027500     05  FILLER   PIC X(30) VALUE 'SEND MONEY'.
027600     05  FILLER   PIC X(30) VALUE 'UPFRONT PAYMENT'.
027700     05  FILLER   PIC X(30) VALUE 'CONFIDENTIAL OPPORTUNITY'.
027800 01  WS-SCAM-PHRASE-TABLE REDEFINES WS-SCAM-PHRASE-LIST.
027900     05  WS-SCAM-PHRASE OCCURS 23 TIMES
028000                 INDEXED BY WS-SCAM-IDX PIC X(30).
028100*---------------------------------------------------------------*
028200* UPPERCASE WORK AREAS FOR THE CASE-INSENSITIVE SCANS           *
028300* (INSPECT ... CONVERTING IS USED IN PLACE OF A FUNCTION)       *
028400*---------------------------------------------------------------*
028500 01  WS-SCAN-TEXT                   PIC X(300).
028600 01  WS-UPPER-TEXT                  PIC X(300).
028700 01  WS-UPPER-TOKEN                 PIC X(20).
028800 01  WS-UPPER-FIELD1                PIC X(20).
028900 01  WS-UPPER-FIELD2                PIC X(20).
028910*                 TRAILING-SPACE TRIM FOR UNSTRING DELIMITERS --
028920*                 A FIXED-WIDTH FIELD MOVED STRAIGHT INTO
028930*                 DELIMITED BY NEVER MATCHES BECAUSE OF ITS OWN
028940*                 PAD, SO THE SIGNIFICANT LENGTH IS FOUND FIRST
028950 01  WS-TRIM-FIELD                  PIC X(30).
028960 77  WS-TRIM-LEN                    PIC S9(04) COMP.
028970 77  WS-TRIM-LEN-A                  PIC S9(04) COMP.
028980 77  WS-TRIM-LEN-B                  PIC S9(04) COMP.
029000*---------------------------------------------------------------*
029100* MANUAL JULIAN-DAY-NUMBER TABLE -- CUMULATIVE DAYS BEFORE EACH *
029200* MONTH, NON-LEAP-YEAR BASIS, LEAP DAY ADDED SEPARATELY.  USED  *
029300* BY 6400-DAYS-BETWEEN IN PLACE OF FUNCTION INTEGER-OF-DATE     *
029400*---------------------------------------------------------------*
029500 01  WS-CUM-DAYS-LIST.
029600     05  FILLER   PIC 9(03) VALUE 000.
029700     05  FILLER   PIC 9(03) VALUE 031.
029800     05  FILLER   PIC 9(03) VALUE 059.
029900     05  FILLER   PIC 9(03) VALUE 090.
030000     05  FILLER   PIC 9(03) VALUE 120.
030100     05  FILLER   PIC 9(03) VALUE 151.
030200     05  FILLER   PIC 9(03) VALUE 181.
030300     05  FILLER   PIC 9(03) VALUE 212.
030400     05  FILLER   PIC 9(03) VALUE 243.
030500     05  FILLER   PIC 9(03) VALUE 273.
030600     05  FILLER   PIC 9(03) VALUE 304.
030700     05  FILLER   PIC 9(03) VALUE 334.
030800 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIST.
030900     05  WS-CUM-DAYS OCCURS 12 TIMES
031000                 INDEXED BY WS-CUM-IDX PIC 9(03).
031100*---------------------------------------------------------------*
031200* DATE-ARITHMETIC WORK FIELDS                                   *
031300*---------------------------------------------------------------*
031400 01  WS-DATE-WORK.
031500     05  WS-DW-YEAR                 PIC 9(04) COMP.
031600     05  WS-DW-MONTH                PIC 9(02) COMP.
031700     05  WS-DW-DAY                  PIC 9(02) COMP.
031800     05  WS-DW-LEAP-SW              PIC X VALUE 'N'.
031900         88  WS-DW-IS-LEAP              VALUE 'Y'.
032000     05  WS-DW-JULIAN               PIC 9(07) COMP-3.
032100     05  WS-DW-YR-LESS-1            PIC 9(04) COMP.
032200*---------------------------------------------------------------*
032300* RUN CONTROL TOTALS                                            *
032400*---------------------------------------------------------------*
032500 01  WS-CONTROL-TOTALS.
032600     05  WS-APPL-COUNT              PIC S9(06) COMP VALUE 0.
032700     05  WS-PAIRS-SCORED            PIC S9(08) COMP VALUE 0.
032800     05  WS-PAIRS-ELIGIBLE          PIC S9(08) COMP VALUE 0.
032900     05  WS-APPL-CAND-COUNT         PIC S9(06) COMP VALUE 0.
033000     05  WS-APPL-ELIG-COUNT         PIC S9(06) COMP VALUE 0.
033100*---------------------------------------------------------------*
033200* REPORT PRINT LINES                                            *
033300*---------------------------------------------------------------*
033400 01  WS-NUM-LINES                   PIC S9(04) COMP VALUE 61.
033500 01  WS-PAGE-NO                     PIC S9(04) COMP VALUE 0.
033600 01  WS-EDIT-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.
033700 01  WS-EDIT-DAYS                   PIC -ZZZ9.
033800 01  WS-REPORT-LINES.
033900     02  HEAD-01.
034000         05  FILLER             PIC X(01) VALUE SPACE.
034100         05  FILLER             PIC X(40)
034200             VALUE 'SAARTHI SCHOLARSHIP MATCH REPORT'.
034300         05  FILLER             PIC X(62) VALUE SPACES.
034400         05  FILLER             PIC X(14) VALUE 'RUN DATE '.
034500         05  HEAD-01-DATE.
034600             10  HEAD-01-YEAR   PIC X(04).
034700             10  FILLER         PIC X VALUE '/'.
034800             10  HEAD-01-MONTH  PIC X(02).
034900             10  FILLER         PIC X VALUE '/'.
035000             10  HEAD-01-DAY    PIC X(02).
035100         05  FILLER             PIC X(05) VALUE SPACES.
035200         05  FILLER             PIC X(05) VALUE 'PAGE '.
035300         05  HEAD-01-PAGE       PIC ZZZ9.
035400     02  HEAD-02.
035500         05  FILLER             PIC X(01) VALUE SPACE.
035600         05  FILLER             PIC X(132) VALUE ALL '-'.
035700     02  APPL-HEAD-01.
035800         05  FILLER             PIC X(01) VALUE SPACE.
035900         05  FILLER             PIC X(12) VALUE 'APPLICANT  '.
036000         05  AH-APPL-ID         PIC X(12).
036100         05  FILLER             PIC X(03) VALUE SPACES.
036200         05  FILLER             PIC X(10) VALUE 'CATEGORY  '.
036300         05  AH-CATEGORY        PIC X(10).
036400         05  FILLER             PIC X(03) VALUE SPACES.
036500         05  FILLER             PIC X(07) VALUE 'STATE  '.
036600         05  AH-STATE           PIC X(20).
036700         05  FILLER             PIC X(03) VALUE SPACES.
036800         05  FILLER             PIC X(09) VALUE 'INCOME  '.
036900         05  AH-INCOME          PIC Z,ZZZ,ZZZ,ZZ9.
037000     02  APPL-HEAD-02.
037100         05  FILLER             PIC X(01) VALUE SPACE.
037200         05  FILLER             PIC X(08) VALUE 'QUERY  '.
037300         05  AH-QUERY           PIC X(60).
037400     02  DET-HEAD-01.
037500         05  FILLER             PIC X(01) VALUE SPACE.
037600         05  FILLER             PIC X(05) VALUE 'RANK'.
037700         05  FILLER             PIC X(02) VALUE SPACES.
037800         05  FILLER             PIC X(20) VALUE 'SCHOLARSHIP ID'.
037900         05  FILLER             PIC X(02) VALUE SPACES.
038000         05  FILLER             PIC X(25) VALUE 'NAME'.
038100         05  FILLER             PIC X(13) VALUE 'AMOUNT'.
038200         05  FILLER             PIC X(07) VALUE 'SCORE'.
038300         05  FILLER             PIC X(14) VALUE 'STATUS'.
038400         05  FILLER             PIC X(07) VALUE 'TRUST'.
038500         05  FILLER             PIC X(06) VALUE 'SCAM'.
038600         05  FILLER             PIC X(10) VALUE 'URGENCY'.
038700         05  FILLER             PIC X(06) VALUE 'DAYS'.
038800     02  DET-LINE-01.
038900         05  FILLER             PIC X(01) VALUE SPACE.
039000         05  DL-RANK            PIC Z9.
039100         05  FILLER             PIC X(05) VALUE SPACES.
039200         05  DL-SCHOL-ID        PIC X(20).
039300         05  FILLER             PIC X(02) VALUE SPACES.
039400         05  DL-SCHOL-NAME      PIC X(25).
039500         05  FILLER             PIC X(01) VALUE SPACE.
039600         05  DL-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.
039700         05  FILLER             PIC X(01) VALUE SPACE.
039800         05  DL-SCORE           PIC ZZ9.
039900         05  FILLER             PIC X(04) VALUE SPACES.
040000         05  DL-STATUS          PIC X(14).
040100         05  DL-TRUST           PIC 9.99.
040200         05  FILLER             PIC X(01) VALUE SPACE.
040300         05  DL-SCAM            PIC Z9.
040400         05  FILLER             PIC X(03) VALUE SPACES.
040500         05  DL-URGENCY         PIC X(08).
040600         05  DL-DAYS            PIC -ZZZ9.
040700     02  APPL-FOOT-01.
040800         05  FILLER             PIC X(01) VALUE SPACE.
040900         05  FILLER             PIC X(22)
041000             VALUE 'CANDIDATES SCORED ... '.
041100         05  AF-CAND-COUNT      PIC ZZZ9.
041200         05  FILLER             PIC X(05) VALUE SPACES.
041300         05  FILLER             PIC X(22)
041400             VALUE 'NUMBER ELIGIBLE ..... '.
041500         05  AF-ELIG-COUNT      PIC ZZZ9.
041600     02  RUN-FOOT-01.
041700         05  FILLER             PIC X(01) VALUE SPACE.
041800         05  FILLER             PIC X(132) VALUE ALL '-'.
041900     02  RUN-FOOT-02.
042000         05  FILLER             PIC X(01) VALUE SPACE.
042100         05  FILLER             PIC X(24)
042200             VALUE 'APPLICANTS PROCESSED .. '.
042300         05  RF-APPL-COUNT      PIC ZZZ,ZZ9.
042400     02  RUN-FOOT-03.
042500         05  FILLER             PIC X(01) VALUE SPACE.
042600         05  FILLER             PIC X(24)
042700             VALUE 'PAIRS SCORED .......... '.
042800         05  RF-PAIRS-SCORED    PIC ZZZ,ZZ9.
042900     02  RUN-FOOT-04.
043000         05  FILLER             PIC X(01) VALUE SPACE.
043100         05  FILLER             PIC X(24)
043200             VALUE 'PAIRS ELIGIBLE ........ '.
043300         05  RF-PAIRS-ELIG      PIC ZZZ,ZZ9.
043400*
044000 PROCEDURE DIVISION.
044100     PERFORM 0000-HOUSEKEEPING.
044200     PERFORM 1000-LOAD-SCHOLARSHIPS
044300         VARYING WS-SCHOL-IDX FROM 1 BY 1
044400         UNTIL SCHOL-EOF
044500            OR WS-SCHOL-COUNT = WS-SCHOL-MAX.
044600     PERFORM 2000-LOAD-INTERACTIONS
044700         UNTIL INTR-EOF.
044800     PERFORM 3000-PROCESS-APPLICANT
044900         UNTIL APPL-EOF.
045000     PERFORM 9000-WRAP-UP.
045100     GOBACK.
045200*
045300******************************************************************
045400* 0000 RANGE -- HOUSEKEEPING                                     *
045500******************************************************************
045600 0000-HOUSEKEEPING.
045700     OPEN INPUT  SCHOLMST
045800     IF NOT SCHOLMST-OK
045900        DISPLAY 'ELGRANK - ERROR OPENING SCHOLMST, STATUS '
046000                FS-SCHOLMST
046100        GO TO 9900-ABEND.
046200     OPEN INPUT  INTRFILE
046300     IF NOT INTRFILE-OK
046400        DISPLAY 'ELGRANK - ERROR OPENING INTRFILE, STATUS '
046500                FS-INTRFILE
046600        GO TO 9900-ABEND.
046700     OPEN INPUT  APPLFILE
046800     IF NOT APPLFILE-OK
046900        DISPLAY 'ELGRANK - ERROR OPENING APPLFILE, STATUS '
047000                FS-APPLFILE
047100        GO TO 9900-ABEND.
047200     OPEN INPUT  PARMFILE
047300     IF NOT PARMFILE-OK
047400        DISPLAY 'ELGRANK - ERROR OPENING PARMFILE, STATUS '
047500                FS-PARMFILE
047600        GO TO 9900-ABEND.
047700     OPEN OUTPUT MATDET
047800     IF NOT MATDET-OK
047900        DISPLAY 'ELGRANK - ERROR OPENING MATDET, STATUS '
048000                FS-MATDET
048100        GO TO 9900-ABEND.
048200     OPEN OUTPUT MATSUM
048300     IF NOT MATSUM-OK
048400        DISPLAY 'ELGRANK - ERROR OPENING MATSUM, STATUS '
048500                FS-MATSUM
048600        GO TO 9900-ABEND.
048700     OPEN OUTPUT MATRPT
048800     IF NOT MATRPT-OK
048900        DISPLAY 'ELGRANK - ERROR OPENING MATRPT, STATUS '
049000                FS-MATRPT
049100        GO TO 9900-ABEND.
049200     READ PARMFILE INTO PARM-CARD
049300        AT END
049400           DISPLAY 'ELGRANK - PARAMETER CARD MISSING'
049500           GO TO 9900-ABEND.
049600     MOVE PARM-PROC-DATE TO WS-DW-YEAR WS-DW-MONTH WS-DW-DAY.
049700*                 (THE REDEFINITION BELOW SPLITS THE FIELD)
049800     MOVE PARM-PROC-DATE TO WS-PROC-DATE-PERIOD.
049900     PERFORM 6400-DAYS-BETWEEN THRU 6400-DAYS-BETWEEN-EXIT.
050000     MOVE WS-DW-JULIAN TO WS-PROC-DATE-JULIAN.
050100     IF TRACE-ON
050200        SET TRACE-REQUESTED TO TRUE
050300     END-IF.
050400     MOVE HEAD-01-YEAR TO HEAD-01-YEAR.
050500     MOVE WS-PROC-YEAR  TO HEAD-01-YEAR.
050600     MOVE WS-PROC-MONTH TO HEAD-01-MONTH.
050700     MOVE WS-PROC-DAY   TO HEAD-01-DAY.
050800     INITIALIZE WS-CONTROL-TOTALS.
050900     INITIALIZE WS-SCHOL-TABLE.
051000     INITIALIZE WS-INTR-TABLE.
051100     READ SCHOLMST INTO WS-SCHOL-DATA(1)
051200        AT END SET SCHOL-EOF TO TRUE.
051300     READ INTRFILE INTO INTRFILE-REC
051400        AT END SET INTR-EOF TO TRUE.
051500     READ APPLFILE INTO APPL-PROFILE-REC
051600        AT END SET APPL-EOF TO TRUE.
051700     CONTINUE.
051800*
051900******************************************************************
052000* 1000 RANGE -- SCHOLARSHIP CATALOG LOAD WITH SAFETY SCREENING   *
052100* (THE SAFETY ENGINE, SEE BUSINESS RULES SAFETY ENGINE)          *
052200******************************************************************
052300 1000-LOAD-SCHOLARSHIPS.
052400     ADD 1 TO WS-SCHOL-COUNT.
052500     MOVE WS-SCHOL-COUNT TO WS-WORK-SUB.
052600     SET WS-SCHOL-IDX TO WS-SCHOL-COUNT.
052700     PERFORM 6000-DERIVE-TRUST THRU 6000-DERIVE-TRUST-EXIT.
052800     PERFORM 6100-SCAN-SCAM THRU 6100-SCAN-SCAM-EXIT.
052900     PERFORM 6200-CLASSIFY-DEADLINE THRU 6200-CLASSIFY-DEADLINE-EXIT.
053000     IF WS-SCHOL-SCAM-COUNT = 0
053100        AND WS-SCHOL-TRUST NOT LESS THAN .50
053200        MOVE 'Y' TO WS-SCHOL-SAFE-FLAG
053300     ELSE
053400        MOVE 'N' TO WS-SCHOL-SAFE-FLAG
053500     END-IF.
053550     IF WS-SCHOL-COUNT < WS-SCHOL-MAX
053560*                   GUARD THE READ-AHEAD -- WS-SCHOL-TABLE IS
053570*                   OCCURS WS-SCHOL-MAX, A READ ON THE ITERATION
053580*                   THAT FILLS THE LAST SLOT MUST NOT ADDRESS
053590*                   SUBSCRIPT WS-SCHOL-MAX + 1 (CR 6119)
053600        READ SCHOLMST INTO WS-SCHOL-DATA(WS-SCHOL-COUNT + 1)
053700           AT END SET SCHOL-EOF TO TRUE
053750     END-IF.
053800     CONTINUE.
053900*
054000******************************************************************
054100* 2000 RANGE -- INTERACTION HISTORY LOAD (PERSONALIZATION BOOST) *
054200******************************************************************
054300 2000-LOAD-INTERACTIONS.
054400     MOVE INTRFILE-REC TO INTR-HISTORY-REC.
054500     MOVE 'N' TO WS-FOUND-SW.
054600     PERFORM 2100-FIND-INTR-PAIR THRU 2100-FIND-INTR-PAIR-EXIT
054700         VARYING WS-INTR-IDX FROM 1 BY 1
054800         UNTIL WS-INTR-IDX > WS-INTR-COUNT
054900            OR WS-FOUND.
055000     EVALUATE TRUE
055100        WHEN INTR-IS-SHORTLIST
055200           MOVE .15 TO WS-WORK-SUB
055300        WHEN INTR-IS-CLICK
055400           MOVE .10 TO WS-WORK-SUB
055500        WHEN OTHER
055600           MOVE .05 TO WS-WORK-SUB
055700     END-EVALUATE.
055800     IF WS-FOUND
055900        IF WS-WORK-SUB > WS-INTR-WEIGHT(WS-INTR-IDX)
056000           MOVE WS-WORK-SUB TO WS-INTR-WEIGHT(WS-INTR-IDX)
056100        END-IF
056200     ELSE
056300        IF WS-INTR-COUNT < WS-INTR-MAX
056400           ADD 1 TO WS-INTR-COUNT
056500           MOVE INTR-APPL-ID  TO WS-INTR-APPL-ID(WS-INTR-COUNT)
056600           MOVE INTR-SCHOL-ID TO WS-INTR-SCHOL-ID(WS-INTR-COUNT)
056700           MOVE WS-WORK-SUB   TO WS-INTR-WEIGHT(WS-INTR-COUNT)
056800        END-IF
056900     END-IF.
057000     READ INTRFILE INTO INTRFILE-REC
057100        AT END SET INTR-EOF TO TRUE.
057200     CONTINUE.
057300*
057400 2100-FIND-INTR-PAIR.
057500     IF WS-INTR-APPL-ID(WS-INTR-IDX)  = INTR-APPL-ID
057600        AND WS-INTR-SCHOL-ID(WS-INTR-IDX) = INTR-SCHOL-ID
057700        SET WS-FOUND TO TRUE
057800     END-IF.
057900 2100-FIND-INTR-PAIR-EXIT.
058000     EXIT.
058100*
058200******************************************************************
058300* 3000 RANGE -- ONE APPLICANT PASS (SEARCH & RANKING PIPELINE)   *
058400******************************************************************
058500 3000-PROCESS-APPLICANT.
058600     ADD 1 TO WS-APPL-COUNT.
058700     MOVE 0 TO WS-APPL-CAND-COUNT WS-APPL-ELIG-COUNT.
058800     MOVE 0 TO WS-CAND-COUNT.
058900     PERFORM 3100-BUILD-QUERY-TOKENS THRU 3100-BUILD-QUERY-TOKENS-EXIT.
059000     PERFORM 3200-SELECT-CANDIDATE
059100         VARYING WS-SCHOL-IDX FROM 1 BY 1
059200         UNTIL WS-SCHOL-IDX > WS-SCHOL-COUNT.
059300     PERFORM 4000-SCORE-CANDIDATE
059400         VARYING WS-CAND-IDX FROM 1 BY 1
059500         UNTIL WS-CAND-IDX > WS-CAND-COUNT.
059600     PERFORM 4500-RANK-CANDIDATES THRU 4500-RANK-CANDIDATES-EXIT.
059700     PERFORM 4800-WRITE-TOP-TEN THRU 4800-WRITE-TOP-TEN-EXIT.
059800     PERFORM 4900-WRITE-APPL-FOOTING THRU 4900-WRITE-APPL-FOOTING-EXIT.
059900     ADD WS-APPL-CAND-COUNT TO WS-PAIRS-SCORED.
060000     ADD WS-APPL-ELIG-COUNT TO WS-PAIRS-ELIGIBLE.
060100     READ APPLFILE INTO APPL-PROFILE-REC
060200        AT END SET APPL-EOF TO TRUE.
060300     CONTINUE.
060400*
060500******************************************************************
060600* 3100 -- SPLIT THE FREE-TEXT QUERY INTO BLANK-DELIMITED TOKENS  *
060700* (UNSTRING IS A VERB, NOT A FUNCTION -- PERMITTED)              *
060800******************************************************************
060900 3100-BUILD-QUERY-TOKENS.
061000     MOVE 0 TO WS-QUERY-TOKEN-COUNT.
061100     IF APPL-QUERY NOT = SPACES
061200        UNSTRING APPL-QUERY DELIMITED BY ALL SPACE
061300           INTO WS-QUERY-TOKEN(1)  WS-QUERY-TOKEN(2)
061400                WS-QUERY-TOKEN(3)  WS-QUERY-TOKEN(4)
061500                WS-QUERY-TOKEN(5)  WS-QUERY-TOKEN(6)
061600                WS-QUERY-TOKEN(7)  WS-QUERY-TOKEN(8)
061700                WS-QUERY-TOKEN(9)  WS-QUERY-TOKEN(10)
061800        PERFORM 3150-COUNT-TOKENS
061900           VARYING WS-WORK-SUB FROM 1 BY 1
062000           UNTIL WS-WORK-SUB > 10
062100     END-IF.
062200 3100-BUILD-QUERY-TOKENS-EXIT.
062300     EXIT.
062400*
062500 3150-COUNT-TOKENS.
062600     IF WS-QUERY-TOKEN(WS-WORK-SUB) NOT = SPACES
062700        ADD 1 TO WS-QUERY-TOKEN-COUNT
062800     END-IF.
062900*
063000******************************************************************
063100* 3200 -- KEYWORD-RELEVANCE CANDIDATE SELECTION                  *
063200******************************************************************
063300 3200-SELECT-CANDIDATE.
063400     MOVE 0 TO WS-WORK-SUB.
063500     IF WS-QUERY-TOKEN-COUNT = 0
063600        MOVE 1 TO WS-WORK-SUB
063700     ELSE
063800        MOVE WS-SCHOL-NAME(WS-SCHOL-IDX)     TO WS-SCAN-TEXT(1:60)
063900        MOVE WS-SCHOL-PROVIDER(WS-SCHOL-IDX) TO WS-SCAN-TEXT(61:40)
064000        MOVE WS-SCHOL-DESCRIPTION(WS-SCHOL-IDX)
064100                                             TO WS-SCAN-TEXT(101:200)
064200        MOVE WS-SCAN-TEXT                    TO WS-UPPER-TEXT
064210*                       FULL 300-BYTE BUFFER -- NAME/PROVIDER/
064220*                       DESCRIPTION ALL REACH THE RELEVANCE SCAN
064300        INSPECT WS-UPPER-TEXT CONVERTING
064400           'abcdefghijklmnopqrstuvwxyz' TO
064500           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
064600        MOVE 0 TO WS-RADAR-CATEGORY
064700*                       (WS-RADAR-CATEGORY REUSED AS A TALLY HERE)
064800        PERFORM 3250-TOKEN-RELEVANCE
064900           VARYING WS-WORK-SUB2 FROM 1 BY 1
065000           UNTIL WS-WORK-SUB2 > WS-QUERY-TOKEN-COUNT
065100        MOVE WS-RADAR-CATEGORY TO WS-WORK-SUB
065200     END-IF.
065300     IF WS-WORK-SUB > 0
065400        IF WS-CAND-COUNT < WS-CAND-MAX
065500           ADD 1 TO WS-CAND-COUNT
065600           MOVE WS-SCHOL-IDX  TO WS-CAND-SCHOL-SUB(WS-CAND-COUNT)
065700           MOVE WS-WORK-SUB   TO WS-CAND-RELEVANCE(WS-CAND-COUNT)
065800        END-IF
065900     END-IF.
066000     CONTINUE.
066100*
066200 3250-TOKEN-RELEVANCE.
066300     MOVE WS-QUERY-TOKEN(WS-WORK-SUB2) TO WS-UPPER-TOKEN.
066400     INSPECT WS-UPPER-TOKEN CONVERTING
066500        'abcdefghijklmnopqrstuvwxyz' TO
066600        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
066650     MOVE WS-UPPER-TOKEN TO WS-TRIM-FIELD.
066660     PERFORM 9700-CALC-TRIM-LEN THRU 9700-CALC-TRIM-LEN-EXIT.
066700     IF WS-TRIM-LEN > 0
066800        IF WS-UPPER-TEXT IS NOT EQUAL TO SPACES
066810           MOVE SPACES TO WS-UPPER-FIELD1 WS-UPPER-FIELD2
066820*                   UNSTRING LEAVES A RECEIVING FIELD
066830*                   UNTOUCHED WHEN ITS DELIMITER ISN'T FOUND --
066840*                   CLEAR BOTH FIRST OR A STALE HIT FROM AN
066850*                   EARLIER TOKEN FALSELY SURVIVES (CR 6124)
066900           UNSTRING WS-UPPER-TEXT DELIMITED BY
067000              WS-UPPER-TOKEN(1:WS-TRIM-LEN)
067010              INTO WS-UPPER-FIELD1 WS-UPPER-FIELD2
067100           IF WS-UPPER-FIELD2 NOT = SPACES
067200              OR WS-UPPER-FIELD1 NOT = WS-UPPER-TEXT(1:20)
067300              ADD 1 TO WS-RADAR-CATEGORY
067400           END-IF
067500        END-IF
067600     END-IF.
067700*
074000******************************************************************
074100* 4000 RANGE -- 100-POINT ELIGIBILITY SCORING (ELIGIBILITY       *
074200* ENGINE) PLUS THE RADAR SCORER AND MISSING-DOCUMENTS ADVISOR    *
074300* TRACE, AND THE MEMORY BOOST                                    *
074400******************************************************************
074500 4000-SCORE-CANDIDATE.
074600     SET WS-SCHOL-IDX TO WS-CAND-SCHOL-SUB(WS-CAND-IDX).
074700     MOVE 0 TO WS-TOTAL-SCORE.
074800     PERFORM 5000-SCORE-CATEGORY THRU 5000-SCORE-CATEGORY-EXIT.
074900     PERFORM 5100-SCORE-INCOME   THRU 5100-SCORE-INCOME-EXIT.
075000     PERFORM 5200-SCORE-STATE    THRU 5200-SCORE-STATE-EXIT.
075100     PERFORM 5300-SCORE-GENDER   THRU 5300-SCORE-GENDER-EXIT.
075200     PERFORM 5400-SCORE-EDUCATION THRU 5400-SCORE-EDUCATION-EXIT.
075300     PERFORM 5500-SCORE-TRUST    THRU 5500-SCORE-TRUST-EXIT.
075400     PERFORM 5700-SCORE-DEADLINE THRU 5700-SCORE-DEADLINE-EXIT.
075500     IF WS-TOTAL-SCORE > 100
075600        MOVE 100 TO WS-TOTAL-SCORE
075700     END-IF.
075800     IF WS-TOTAL-SCORE < 0
075900        MOVE 0 TO WS-TOTAL-SCORE
076000     END-IF.
076100     IF WS-SCHOL-DAYS-LEFT(WS-SCHOL-IDX) < 0
076200        MOVE 'NOT-ELIGIBLE' TO WS-CAND-ELIG-STATUS(WS-CAND-IDX)
076300     ELSE
076400        IF WS-TOTAL-SCORE NOT LESS THAN 85
076500           MOVE 'ELIGIBLE'     TO WS-CAND-ELIG-STATUS(WS-CAND-IDX)
076600        ELSE
076700           IF WS-TOTAL-SCORE NOT LESS THAN 60
076800              MOVE 'CONDITIONAL' TO WS-CAND-ELIG-STATUS(WS-CAND-IDX)
076900           ELSE
077000              MOVE 'NOT-ELIGIBLE' TO WS-CAND-ELIG-STATUS(WS-CAND-IDX)
077100           END-IF
077200        END-IF
077300     END-IF.
077400     MOVE WS-TOTAL-SCORE TO WS-FINAL-SCORE.
077500     PERFORM 5800-APPLY-BOOST THRU 5800-APPLY-BOOST-EXIT.
077600     MOVE WS-FINAL-SCORE TO WS-CAND-SCORE(WS-CAND-IDX).
077700     IF TRACE-REQUESTED
077800        PERFORM 5850-TRACE-RADAR THRU 5850-TRACE-RADAR-EXIT
077900        PERFORM 5900-TRACE-MISSDOC THRU 5900-TRACE-MISSDOC-EXIT
078000     END-IF.
078100     ADD 1 TO WS-APPL-CAND-COUNT.
078200     IF WS-CAND-ELIG-STATUS(WS-CAND-IDX) NOT = 'NOT-ELIGIBLE'
078300        ADD 1 TO WS-APPL-ELIG-COUNT
078400     END-IF.
078500     CONTINUE.
078600*
078700******************************************************************
078800* 5000 -- CRITERION 1, CATEGORY MATCH, 30 POINTS                 *
078900******************************************************************
079000 5000-SCORE-CATEGORY.
079050     MOVE 'CATEGORY'     TO WS-CRITERION-NAME.
079100     MOVE 30 TO WS-MAX-POINTS.
079200     MOVE 0  TO WS-POINTS.
079300     MOVE 'FAIL' TO WS-STATUS-WORK.
079400     IF SCHOL-CATEGORY-COUNT(WS-SCHOL-IDX) = 0
079500        MOVE 30 TO WS-POINTS
079600        MOVE 'PASS' TO WS-STATUS-WORK
079700     ELSE
079800        IF SCHOL-CATEGORY-COUNT(WS-SCHOL-IDX) = 1
079900           AND SCHOL-CATEGORY(WS-SCHOL-IDX 1) = 'ALL'
080000           MOVE 30 TO WS-POINTS
080100           MOVE 'PASS' TO WS-STATUS-WORK
080200        ELSE
080300           MOVE 'N' TO WS-FOUND-SW
080400           PERFORM 5010-MATCH-CATEGORY
080500              VARYING WS-WORK-SUB FROM 1 BY 1
080600              UNTIL WS-WORK-SUB > SCHOL-CATEGORY-COUNT(WS-SCHOL-IDX)
080700                 OR WS-FOUND
080800           IF WS-FOUND
080900              MOVE 30 TO WS-POINTS
081000              MOVE 'PASS' TO WS-STATUS-WORK
081100           END-IF
081200        END-IF
081300     END-IF.
081400     ADD WS-POINTS TO WS-TOTAL-SCORE.
081500     MOVE WS-POINTS TO WS-RADAR-CATEGORY.
081600     PERFORM 5950-WRITE-DETAIL THRU 5950-WRITE-DETAIL-EXIT.
081700 5000-SCORE-CATEGORY-EXIT.
081800     EXIT.
081900*
082000 5010-MATCH-CATEGORY.
082100     MOVE APPL-CATEGORY TO WS-UPPER-FIELD1.
082200     IF APPL-CATEGORY = SPACES
082300        MOVE 'GENERAL' TO WS-UPPER-FIELD1
082400     END-IF.
082500     IF SCHOL-CATEGORY(WS-SCHOL-IDX WS-WORK-SUB) = WS-UPPER-FIELD1
082600        SET WS-FOUND TO TRUE
082700     END-IF.
082800*
082900******************************************************************
083000* 5100 -- CRITERION 2, INCOME ELIGIBILITY, 25 POINTS             *
083100******************************************************************
083200 5100-SCORE-INCOME.
083250     MOVE 'INCOME'       TO WS-CRITERION-NAME.
083300     MOVE 25 TO WS-MAX-POINTS.
083400     MOVE 0  TO WS-POINTS.
083500     MOVE 'FAIL' TO WS-STATUS-WORK.
083900     IF SCHOL-MAX-INCOME(WS-SCHOL-IDX) = 0
084000        MOVE 25 TO WS-POINTS
084100        MOVE 'PASS' TO WS-STATUS-WORK
084200     ELSE
084300        IF APPL-INCOME NOT GREATER THAN SCHOL-MAX-INCOME(WS-SCHOL-IDX)
084400           MOVE 25 TO WS-POINTS
084500           MOVE 'PASS' TO WS-STATUS-WORK
084600        ELSE
084700           IF APPL-INCOME = 0
084800              MOVE 0 TO WS-INCOME-RATIO-1000
084900           ELSE
085000              COMPUTE WS-INCOME-RATIO-1000 =
085100                 (SCHOL-MAX-INCOME(WS-SCHOL-IDX) * 1000) / APPL-INCOME
085200           END-IF
085300           IF WS-INCOME-RATIO-1000 > 700
085400              COMPUTE WS-POINTS =
085500                 (25 * WS-INCOME-RATIO-1000 * 5) / 10000
085600              MOVE 'PARTIAL' TO WS-STATUS-WORK
085700           ELSE
085800              MOVE 0 TO WS-POINTS
085900              MOVE 'FAIL' TO WS-STATUS-WORK
086000           END-IF
086100        END-IF
086200     END-IF.
086300     ADD WS-POINTS TO WS-TOTAL-SCORE.
086400     MOVE WS-POINTS TO WS-RADAR-INCOME.
086500     PERFORM 5950-WRITE-DETAIL THRU 5950-WRITE-DETAIL-EXIT.
086600 5100-SCORE-INCOME-EXIT.
086700     EXIT.
086800*
086900******************************************************************
087000* 5200 -- CRITERION 3, STATE/DOMICILE, 15 POINTS                 *
087100******************************************************************
087200 5200-SCORE-STATE.
087250     MOVE 'STATE'        TO WS-CRITERION-NAME.
087300     MOVE 15 TO WS-MAX-POINTS.
087400     MOVE 0  TO WS-POINTS.
087500     MOVE 'FAIL' TO WS-STATUS-WORK.
087600     MOVE APPL-STATE TO WS-UPPER-FIELD1.
087700     IF APPL-STATE = SPACES
087800        MOVE 'ALL INDIA' TO WS-UPPER-FIELD1
087900     END-IF.
088000     IF SCHOL-STATE-COUNT(WS-SCHOL-IDX) = 0
088100        OR WS-UPPER-FIELD1 = 'ALL INDIA'
088200        MOVE 15 TO WS-POINTS
088300        MOVE 'PASS' TO WS-STATUS-WORK
088400     ELSE
088500        MOVE 'N' TO WS-FOUND-SW
088600        PERFORM 5210-MATCH-STATE
088700           VARYING WS-WORK-SUB FROM 1 BY 1
088800           UNTIL WS-WORK-SUB > SCHOL-STATE-COUNT(WS-SCHOL-IDX)
088900              OR WS-FOUND
089000        IF WS-FOUND
089100           MOVE 15 TO WS-POINTS
089200           MOVE 'PASS' TO WS-STATUS-WORK
089300        END-IF
089400     END-IF.
089500     ADD WS-POINTS TO WS-TOTAL-SCORE.
089600     MOVE WS-POINTS TO WS-RADAR-LOCATION.
089700     PERFORM 5950-WRITE-DETAIL THRU 5950-WRITE-DETAIL-EXIT.
089800 5200-SCORE-STATE-EXIT.
089900     EXIT.
090000*
090100 5210-MATCH-STATE.
090200     IF SCHOL-STATE(WS-SCHOL-IDX WS-WORK-SUB) = APPL-STATE
090300        SET WS-FOUND TO TRUE
090400     END-IF.
090500*
090600******************************************************************
090700* 5300 -- CRITERION 4, GENDER, 10 POINTS                         *
090800******************************************************************
090900 5300-SCORE-GENDER.
090950     MOVE 'GENDER'       TO WS-CRITERION-NAME.
091000     MOVE 10 TO WS-MAX-POINTS.
091100     MOVE 0  TO WS-POINTS.
091200     MOVE 'FAIL' TO WS-STATUS-WORK.
091300     IF SCHOL-GENDER-ALL(WS-SCHOL-IDX)
091400        OR APPL-GENDER-NOT-GIVEN
091500        OR APPL-GENDER = SCHOL-GENDER(WS-SCHOL-IDX)
091600        MOVE 10 TO WS-POINTS
091700        MOVE 'PASS' TO WS-STATUS-WORK
091800     END-IF.
091900     ADD WS-POINTS TO WS-TOTAL-SCORE.
092000     PERFORM 5950-WRITE-DETAIL THRU 5950-WRITE-DETAIL-EXIT.
092100 5300-SCORE-GENDER-EXIT.
092200     EXIT.
092300*
092400******************************************************************
092500* 5400 -- CRITERION 5, EDUCATION LEVEL, 10 POINTS                *
092600******************************************************************
092700 5400-SCORE-EDUCATION.
092750     MOVE 'EDUCATION'    TO WS-CRITERION-NAME.
092800     MOVE 10 TO WS-MAX-POINTS.
092900     MOVE 0  TO WS-POINTS.
093000     MOVE 'FAIL' TO WS-STATUS-WORK.
093100     IF SCHOL-EDU-COUNT(WS-SCHOL-IDX) = 0
093200        OR APPL-EDUCATION = SPACES
093300        MOVE 10 TO WS-POINTS
093400        MOVE 'PASS' TO WS-STATUS-WORK
093500     ELSE
093600        MOVE 'N' TO WS-FOUND-SW
093700        PERFORM 5410-MATCH-EDUCATION
093800           VARYING WS-WORK-SUB FROM 1 BY 1
093900           UNTIL WS-WORK-SUB > SCHOL-EDU-COUNT(WS-SCHOL-IDX)
094000              OR WS-FOUND
094100        IF WS-FOUND
094200           MOVE 10 TO WS-POINTS
094300           MOVE 'PASS' TO WS-STATUS-WORK
094400        END-IF
094500     END-IF.
094600     ADD WS-POINTS TO WS-TOTAL-SCORE.
094700     MOVE WS-POINTS TO WS-RADAR-EDUCATION.
094800     PERFORM 5950-WRITE-DETAIL THRU 5950-WRITE-DETAIL-EXIT.
094900 5400-SCORE-EDUCATION-EXIT.
095000     EXIT.
095100*
095200 5410-MATCH-EDUCATION.
095300     MOVE SCHOL-EDU-LEVEL(WS-SCHOL-IDX WS-WORK-SUB) TO WS-UPPER-FIELD1.
095400     MOVE APPL-EDUCATION TO WS-UPPER-FIELD2.
095500     INSPECT WS-UPPER-FIELD1 CONVERTING
095600        'abcdefghijklmnopqrstuvwxyz' TO
095700        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
095800     INSPECT WS-UPPER-FIELD2 CONVERTING
095900        'abcdefghijklmnopqrstuvwxyz' TO
096000        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
096050     MOVE WS-UPPER-FIELD1 TO WS-TRIM-FIELD.
096060     PERFORM 9700-CALC-TRIM-LEN THRU 9700-CALC-TRIM-LEN-EXIT.
096070     MOVE WS-TRIM-LEN TO WS-TRIM-LEN-A.
096080     MOVE WS-UPPER-FIELD2 TO WS-TRIM-FIELD.
096090     PERFORM 9700-CALC-TRIM-LEN THRU 9700-CALC-TRIM-LEN-EXIT.
096095     MOVE WS-TRIM-LEN TO WS-TRIM-LEN-B.
096100     IF WS-UPPER-FIELD1 = WS-UPPER-FIELD2
096200        SET WS-FOUND TO TRUE
096300     ELSE
096310        IF WS-TRIM-LEN-B > 0
096320           MOVE SPACES TO WS-SCAN-TEXT(1:20) WS-SCAN-TEXT(21:20)
096330*                   CLEAR BEFORE EACH UNSTRING -- A NON-MATCH
096340*                   LEAVES THE SECOND FIELD HOLDING A STALE
096350*                   HIT FROM AN EARLIER CANDIDATE (CR 6124)
096400           UNSTRING WS-UPPER-FIELD1
096410              DELIMITED BY WS-UPPER-FIELD2(1:WS-TRIM-LEN-B)
096500              INTO WS-SCAN-TEXT(1:20) WS-SCAN-TEXT(21:20)
096600           IF WS-SCAN-TEXT(21:20) NOT = SPACES
096700              OR WS-SCAN-TEXT(1:20) NOT = WS-UPPER-FIELD1
096800              SET WS-FOUND TO TRUE
096810           END-IF
096900        END-IF
096920        IF NOT WS-FOUND
096930           AND WS-TRIM-LEN-A > 0
096940           MOVE SPACES TO WS-SCAN-TEXT(41:20) WS-SCAN-TEXT(61:20)
096950*                   CLEAR BEFORE EACH UNSTRING -- SAME REASON
096960*                   AS ABOVE (CR 6124)
097000           UNSTRING WS-UPPER-FIELD2
097010              DELIMITED BY WS-UPPER-FIELD1(1:WS-TRIM-LEN-A)
097100              INTO WS-SCAN-TEXT(41:20) WS-SCAN-TEXT(61:20)
097200           IF WS-SCAN-TEXT(61:20) NOT = SPACES
097300              OR WS-SCAN-TEXT(41:20) NOT = WS-UPPER-FIELD2
097400              SET WS-FOUND TO TRUE
097500           END-IF
097600        END-IF
097700     END-IF.
097800*
097900******************************************************************
098000* 5500 -- CRITERION 6, SOURCE TRUST, UP TO 10 POINTS             *
098100******************************************************************
098200 5500-SCORE-TRUST.
098250     MOVE 'SOURCE-TRUST'  TO WS-CRITERION-NAME.
098300     MOVE 10 TO WS-MAX-POINTS.
098400     COMPUTE WS-POINTS = 10 * WS-SCHOL-TRUST(WS-SCHOL-IDX).
098500     IF WS-SCHOL-TRUST(WS-SCHOL-IDX) NOT LESS THAN .70
098600        MOVE 'PASS' TO WS-STATUS-WORK
098700     ELSE
098800        MOVE 'PARTIAL' TO WS-STATUS-WORK
098900     END-IF.
099000     ADD WS-POINTS TO WS-TOTAL-SCORE.
099050     COMPUTE WS-RADAR-TRUST-PCT = WS-POINTS * 10.
099060*                   RESCALED FROM 0-10 POINTS TO A 0-100 PCT,
099070*                   SAME BASIS AS THE OTHER FOUR RADAR DIMENSIONS
099080*                   IN 5850-TRACE-RADAR
099200     PERFORM 5950-WRITE-DETAIL THRU 5950-WRITE-DETAIL-EXIT.
099300 5500-SCORE-TRUST-EXIT.
099400     EXIT.
099500*
099600******************************************************************
099700* 5700 -- CRITERION 7, DEADLINE, STATUS ONLY, 0 POINTS           *
099800******************************************************************
099900 5700-SCORE-DEADLINE.
099950     MOVE 'DEADLINE'     TO WS-CRITERION-NAME.
100000     MOVE 0 TO WS-POINTS WS-MAX-POINTS.
100100     IF WS-SCHOL-DAYS-LEFT(WS-SCHOL-IDX) < 0
100200        MOVE 'FAIL' TO WS-STATUS-WORK
100300        MOVE 0 TO WS-RADAR-DEADLINE-PCT
100400     ELSE
100500        MOVE 'PASS' TO WS-STATUS-WORK
100600        MOVE 100 TO WS-RADAR-DEADLINE-PCT
100700     END-IF.
100800     PERFORM 5950-WRITE-DETAIL THRU 5950-WRITE-DETAIL-EXIT.
100900 5700-SCORE-DEADLINE-EXIT.
101000     EXIT.
101100*
101200******************************************************************
101300* 5800 -- PERSONALIZATION BOOST (INTERACTION HISTORY)            *
101400******************************************************************
101500 5800-APPLY-BOOST.
101600     MOVE 'N' TO WS-FOUND-SW.
101700     PERFORM 5810-FIND-BOOST
101800        VARYING WS-INTR-IDX FROM 1 BY 1
101900        UNTIL WS-INTR-IDX > WS-INTR-COUNT
102000           OR WS-FOUND.
102100     IF WS-FOUND
102200        COMPUTE WS-FINAL-SCORE =
102300           WS-FINAL-SCORE + (WS-INTR-WEIGHT(WS-INTR-IDX) * 100)
102400        IF WS-FINAL-SCORE > 100
102500           MOVE 100 TO WS-FINAL-SCORE
102600        END-IF
102700     END-IF.
102800 5800-APPLY-BOOST-EXIT.
102900     EXIT.
103000*
103100 5810-FIND-BOOST.
103200     IF WS-INTR-APPL-ID(WS-INTR-IDX) = APPL-ID
103300        AND WS-INTR-SCHOL-ID(WS-INTR-IDX) =
103400            SCHOL-ID(WS-SCHOL-IDX)
103500        SET WS-FOUND TO TRUE
103600     END-IF.
103700*
103800******************************************************************
103900* 5850 -- RADAR SCORER TRACE (NO PERSISTED RECORD -- UPSI-0 ONLY)*
104000******************************************************************
104100 5850-TRACE-RADAR.
104200     COMPUTE WS-RADAR-CATEGORY  = (WS-RADAR-CATEGORY  * 100) / 30.
104300     COMPUTE WS-RADAR-INCOME    = (WS-RADAR-INCOME    * 100) / 25.
104400     COMPUTE WS-RADAR-LOCATION  = (WS-RADAR-LOCATION  * 100) / 15.
104500     COMPUTE WS-RADAR-EDUCATION = (WS-RADAR-EDUCATION * 100) / 10.
104600     IF WS-RADAR-TRUST-PCT > WS-RADAR-DEADLINE-PCT
104700        MOVE WS-RADAR-TRUST-PCT TO WS-RADAR-TIMING
104800     ELSE
104900        MOVE WS-RADAR-DEADLINE-PCT TO WS-RADAR-TIMING
105000     END-IF.
105100     DISPLAY 'RADAR ' APPL-ID ' ' SCHOL-ID(WS-SCHOL-IDX)
105200        ' CAT=' WS-RADAR-CATEGORY
105300        ' INC=' WS-RADAR-INCOME
105400        ' LOC=' WS-RADAR-LOCATION
105500        ' EDU=' WS-RADAR-EDUCATION
105600        ' TIM=' WS-RADAR-TIMING.
105700 5850-TRACE-RADAR-EXIT.
105800     EXIT.
105900*
106000******************************************************************
106100* 5900 -- MISSING-DOCUMENTS ADVISOR TRACE                        *
106200******************************************************************
106300 5900-TRACE-MISSDOC.
106400     MOVE 0 TO WS-HELD-DOC-COUNT.
106500     MOVE 'AADHAAR'       TO WS-HELD-DOC(1).
106600     MOVE 'BANK_PASSBOOK' TO WS-HELD-DOC(2).
106700     MOVE 2 TO WS-HELD-DOC-COUNT.
106800     IF APPL-CATEGORY = 'SC'
106900        ADD 1 TO WS-HELD-DOC-COUNT
107000        MOVE 'CASTE_CERTIFICATE' TO WS-HELD-DOC(WS-HELD-DOC-COUNT)
107100     END-IF.
107200     IF APPL-CATEGORY = 'ST'
107300        ADD 1 TO WS-HELD-DOC-COUNT
107400        MOVE 'TRIBE_CERTIFICATE' TO WS-HELD-DOC(WS-HELD-DOC-COUNT)
107500     END-IF.
107600     MOVE 0 TO WS-MISSDOC-COUNT.
107700     PERFORM 5910-CHECK-DOC
107800        VARYING WS-WORK-SUB FROM 1 BY 1
107900        UNTIL WS-WORK-SUB > SCHOL-DOC-COUNT(WS-SCHOL-IDX).
108000     DISPLAY 'MISSDOC ' APPL-ID ' ' SCHOL-ID(WS-SCHOL-IDX)
108100        ' COUNT=' WS-MISSDOC-COUNT.
108200 5900-TRACE-MISSDOC-EXIT.
108300     EXIT.
108400*
108500 5910-CHECK-DOC.
108600     MOVE 'N' TO WS-FOUND-SW.
108700     PERFORM 5920-MATCH-HELD-DOC
108800        VARYING WS-WORK-SUB2 FROM 1 BY 1
108900        UNTIL WS-WORK-SUB2 > WS-HELD-DOC-COUNT
109000           OR WS-FOUND.
109100     IF NOT WS-FOUND
109200        ADD 1 TO WS-MISSDOC-COUNT
109300        DISPLAY '   MISSING: '
109400           SCHOL-REQ-DOC(WS-SCHOL-IDX WS-WORK-SUB)
109500     END-IF.
109600*
109700 5920-MATCH-HELD-DOC.
109800     IF SCHOL-REQ-DOC(WS-SCHOL-IDX WS-WORK-SUB) =
109900        WS-HELD-DOC(WS-WORK-SUB2)
110000        SET WS-FOUND TO TRUE
110100     END-IF.
110200*
110300******************************************************************
110400* 5950 -- WRITE ONE MATCH DETAIL RECORD                          *
110500******************************************************************
110600 5950-WRITE-DETAIL.
110700     MOVE APPL-ID                TO MDET-APPL-ID.
110800     MOVE SCHOL-ID(WS-SCHOL-IDX) TO MDET-SCHOL-ID.
110900     MOVE WS-CRITERION-NAME      TO MDET-CRITERION.
112100     MOVE WS-POINTS     TO MDET-POINTS.
112200     MOVE WS-MAX-POINTS TO MDET-MAX-POINTS.
112300     MOVE WS-STATUS-WORK TO MDET-STATUS.
112400     WRITE MATDET-REC FROM MDET-DETAIL-REC.
112500 5950-WRITE-DETAIL-EXIT.
112600     EXIT.
112700*
112800******************************************************************
112900* 4500 -- RANK CANDIDATES, DESCENDING FINAL SCORE, TIES BY       *
113000* RELEVANCE DESCENDING THEN CATALOG ORDER (EXCHANGE SORT)        *
113100******************************************************************
113200 4500-RANK-CANDIDATES.
113300     IF WS-CAND-COUNT > 1
113400        PERFORM 4510-OUTER-PASS
113500           VARYING WS-WORK-SUB FROM 1 BY 1
113600           UNTIL WS-WORK-SUB > WS-CAND-COUNT - 1
113700     END-IF.
113800 4500-RANK-CANDIDATES-EXIT.
113900     EXIT.
114000*
114100 4510-OUTER-PASS.
114200     PERFORM 4520-INNER-PASS
114300        VARYING WS-WORK-SUB2 FROM 1 BY 1
114400        UNTIL WS-WORK-SUB2 > WS-CAND-COUNT - WS-WORK-SUB.
114500*
114600 4520-INNER-PASS.
114700     MOVE 'N' TO WS-FOUND-SW.
114800     IF WS-CAND-SCORE(WS-WORK-SUB2) <
114900        WS-CAND-SCORE(WS-WORK-SUB2 + 1)
115000        SET WS-FOUND TO TRUE
115100     ELSE
115200        IF WS-CAND-SCORE(WS-WORK-SUB2) =
115300           WS-CAND-SCORE(WS-WORK-SUB2 + 1)
115400           AND WS-CAND-RELEVANCE(WS-WORK-SUB2) <
115500               WS-CAND-RELEVANCE(WS-WORK-SUB2 + 1)
115600           SET WS-FOUND TO TRUE
115700        END-IF
115800     END-IF.
115900     IF WS-FOUND
116000        MOVE WS-CAND-ENTRY(WS-WORK-SUB2)   TO WS-SORT-TEMP
116100        MOVE WS-CAND-ENTRY(WS-WORK-SUB2 + 1)
116150           TO WS-CAND-ENTRY(WS-WORK-SUB2)
116180        MOVE WS-SORT-TEMP
116190           TO WS-CAND-ENTRY(WS-WORK-SUB2 + 1)
116300     END-IF.
116400*
116500******************************************************************
116600* 4800 -- WRITE TOP-10 MATCH SUMMARY RECORDS AND REPORT DETAIL   *
116700* LINES                                                          *
116800******************************************************************
116900 4800-WRITE-TOP-TEN.
117000     PERFORM 4810-WRITE-APPL-HEADING THRU 4810-WRITE-APPL-HEADING-EXIT.
117100     MOVE 0 TO WS-WORK-SUB.
117200     PERFORM 4820-WRITE-ONE-SUMMARY
117300        VARYING WS-CAND-IDX FROM 1 BY 1
117400        UNTIL WS-CAND-IDX > WS-CAND-COUNT
117500           OR WS-CAND-IDX > 10.
117600 4800-WRITE-TOP-TEN-EXIT.
117700     EXIT.
117800*
117900 4810-WRITE-APPL-HEADING.
118000     IF WS-NUM-LINES > 60
118100        PERFORM 4830-WRITE-PAGE-HEAD THRU 4830-WRITE-PAGE-HEAD-EXIT
118200     END-IF.
118300     MOVE APPL-ID       TO AH-APPL-ID.
118400     MOVE APPL-CATEGORY TO AH-CATEGORY.
118500     MOVE APPL-STATE    TO AH-STATE.
118600     MOVE APPL-INCOME   TO AH-INCOME.
118700     MOVE APPL-QUERY    TO AH-QUERY.
118800     WRITE MATRPT-REC FROM APPL-HEAD-01.
118900     WRITE MATRPT-REC FROM APPL-HEAD-02.
119000     WRITE MATRPT-REC FROM DET-HEAD-01.
119100     ADD 3 TO WS-NUM-LINES.
119200 4810-WRITE-APPL-HEADING-EXIT.
119300     EXIT.
119400*
119500 4820-WRITE-ONE-SUMMARY.
119600     SET WS-SCHOL-IDX TO WS-CAND-SCHOL-SUB(WS-CAND-IDX).
119700     ADD 1 TO WS-WORK-SUB.
119800     MOVE APPL-ID                     TO MSUM-APPL-ID.
119900     MOVE WS-WORK-SUB                 TO MSUM-RANK.
120000     MOVE SCHOL-ID(WS-SCHOL-IDX)      TO MSUM-SCHOL-ID.
120100     MOVE SCHOL-NAME(WS-SCHOL-IDX)    TO MSUM-SCHOL-NAME.
120200     MOVE SCHOL-AMOUNT(WS-SCHOL-IDX)  TO MSUM-AMOUNT.
120300     MOVE WS-CAND-SCORE(WS-CAND-IDX)  TO MSUM-MATCH-SCORE.
120400     MOVE WS-CAND-ELIG-STATUS(WS-CAND-IDX) TO MSUM-ELIG-STATUS.
120500     MOVE WS-SCHOL-TRUST(WS-SCHOL-IDX) TO MSUM-TRUST-SCORE.
120600     MOVE WS-SCHOL-SCAM-COUNT(WS-SCHOL-IDX) TO MSUM-SCAM-COUNT.
120700     MOVE WS-SCHOL-URGENCY(WS-SCHOL-IDX) TO MSUM-URGENCY.
120800     MOVE WS-SCHOL-DAYS-LEFT(WS-SCHOL-IDX) TO MSUM-DAYS-LEFT.
120900     WRITE MATSUM-REC FROM MSUM-SUMMARY-REC.
121000     IF WS-NUM-LINES > 60
121100        PERFORM 4830-WRITE-PAGE-HEAD THRU 4830-WRITE-PAGE-HEAD-EXIT
121200     END-IF.
121300     MOVE WS-WORK-SUB                  TO DL-RANK.
121400     MOVE SCHOL-ID(WS-SCHOL-IDX)       TO DL-SCHOL-ID.
121500     MOVE SCHOL-NAME(WS-SCHOL-IDX)     TO DL-SCHOL-NAME.
121600     MOVE SCHOL-AMOUNT(WS-SCHOL-IDX)   TO DL-AMOUNT.
121700     MOVE WS-CAND-SCORE(WS-CAND-IDX)   TO DL-SCORE.
121800     MOVE WS-CAND-ELIG-STATUS(WS-CAND-IDX) TO DL-STATUS.
121900     MOVE WS-SCHOL-TRUST(WS-SCHOL-IDX) TO DL-TRUST.
122000     MOVE WS-SCHOL-SCAM-COUNT(WS-SCHOL-IDX) TO DL-SCAM.
122100     MOVE WS-SCHOL-URGENCY(WS-SCHOL-IDX) TO DL-URGENCY.
122200     MOVE WS-SCHOL-DAYS-LEFT(WS-SCHOL-IDX) TO DL-DAYS.
122300     WRITE MATRPT-REC FROM DET-LINE-01.
122400     ADD 1 TO WS-NUM-LINES.
122500*
122600 4830-WRITE-PAGE-HEAD.
122700     ADD 1 TO WS-PAGE-NO.
122800     MOVE WS-PAGE-NO TO HEAD-01-PAGE.
122900     WRITE MATRPT-REC FROM HEAD-01 AFTER ADVANCING PAGE.
123000     WRITE MATRPT-REC FROM HEAD-02.
123100     MOVE 2 TO WS-NUM-LINES.
123200 4830-WRITE-PAGE-HEAD-EXIT.
123300     EXIT.
123400*
123500******************************************************************
123600* 4900 -- WRITE THE PER-APPLICANT FOOTING LINE                   *
123700******************************************************************
123800 4900-WRITE-APPL-FOOTING.
123900     MOVE WS-APPL-CAND-COUNT TO AF-CAND-COUNT.
124000     MOVE WS-APPL-ELIG-COUNT TO AF-ELIG-COUNT.
124100     WRITE MATRPT-REC FROM APPL-FOOT-01.
124200     ADD 1 TO WS-NUM-LINES.
124300 4900-WRITE-APPL-FOOTING-EXIT.
124400     EXIT.
124500*
124600******************************************************************
124700* 6000 RANGE -- SAFETY ENGINE (SCAM SCAN / TRUST / DEADLINE)     *
124800******************************************************************
124900 6000-DERIVE-TRUST.
125000     IF SCHOL-TRUST-SCORE-PA(WS-SCHOL-IDX) NOT = 0
125100        MOVE SCHOL-TRUST-SCORE-PA(WS-SCHOL-IDX) TO
125200             WS-SCHOL-TRUST(WS-SCHOL-IDX)
125300     ELSE
125400        MOVE .50 TO WS-SCHOL-TRUST(WS-SCHOL-IDX)
125500        IF SCHOL-TYPE-GOVERNMENT(WS-SCHOL-IDX)
125600           ADD .30 TO WS-SCHOL-TRUST(WS-SCHOL-IDX)
125700        ELSE
125800           IF SCHOL-TYPE-CSR(WS-SCHOL-IDX)
125900              ADD .20 TO WS-SCHOL-TRUST(WS-SCHOL-IDX)
126000           END-IF
126100        END-IF
126200        IF SCHOL-IS-VERIFIED(WS-SCHOL-IDX)
126300           ADD .15 TO WS-SCHOL-TRUST(WS-SCHOL-IDX)
126400        END-IF
126500        IF SCHOL-HAS-OFFICIAL-URL(WS-SCHOL-IDX)
126600           ADD .05 TO WS-SCHOL-TRUST(WS-SCHOL-IDX)
126700        END-IF
126800        IF SCHOL-ON-GOV-PORTAL(WS-SCHOL-IDX)
126900           ADD .05 TO WS-SCHOL-TRUST(WS-SCHOL-IDX)
127000        END-IF
127100     END-IF.
127200 6000-DERIVE-TRUST-EXIT.
127300     EXIT.
127400*
127500******************************************************************
127600* 6100 -- SCAM-PHRASE SCAN, 23 FIXED PHRASES, ADJUSTS TRUST      *
127700* DOWN .10 PER HIT AFTER THE BASE TRUST IS SET ABOVE             *
127800******************************************************************
127900 6100-SCAN-SCAM.
128000     MOVE SPACES TO WS-SCAN-TEXT.
128100     MOVE SCHOL-NAME(WS-SCHOL-IDX)        TO WS-SCAN-TEXT(1:60).
128200     MOVE SCHOL-DESCRIPTION(WS-SCHOL-IDX) TO WS-SCAN-TEXT(61:200).
128300     MOVE WS-SCAN-TEXT                    TO WS-UPPER-TEXT.
128310*                   NAME AND DESCRIPTION FILL 260 OF THE 300
128320*                   BYTES -- THE REMAINDER STAYS SPACES, WS-SCAN-
128330*                   TEXT WAS CLEARED ABOVE SO NO STALE CARRYOVER
128400     INSPECT WS-UPPER-TEXT CONVERTING
128500        'abcdefghijklmnopqrstuvwxyz' TO
128600        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
128700     MOVE 0 TO WS-SCHOL-SCAM-COUNT(WS-SCHOL-IDX).
128800     PERFORM 6110-CHECK-PHRASE
128900        VARYING WS-SCAM-IDX FROM 1 BY 1
129000        UNTIL WS-SCAM-IDX > 23.
129100     COMPUTE WS-SCHOL-TRUST(WS-SCHOL-IDX) =
129200        WS-SCHOL-TRUST(WS-SCHOL-IDX) -
129300        (WS-SCHOL-SCAM-COUNT(WS-SCHOL-IDX) * .10).
129400     IF WS-SCHOL-TRUST(WS-SCHOL-IDX) < 0
129500        MOVE 0 TO WS-SCHOL-TRUST(WS-SCHOL-IDX)
129600     END-IF.
129700     IF WS-SCHOL-TRUST(WS-SCHOL-IDX) > 1
129800        MOVE 1 TO WS-SCHOL-TRUST(WS-SCHOL-IDX)
129900     END-IF.
130000 6100-SCAN-SCAM-EXIT.
130100     EXIT.
130200*
130300 6110-CHECK-PHRASE.
130310     MOVE WS-SCAM-PHRASE(WS-SCAM-IDX) TO WS-TRIM-FIELD.
130320     PERFORM 9700-CALC-TRIM-LEN THRU 9700-CALC-TRIM-LEN-EXIT.
130400     IF WS-TRIM-LEN > 0
130410        MOVE SPACES TO WS-UPPER-FIELD1 WS-UPPER-FIELD2
130420*                   CLEAR BEFORE EACH UNSTRING -- A NON-MATCH
130430*                   LEAVES WS-UPPER-FIELD2 HOLDING THE LAST
130440*                   PHRASE THAT DID MATCH (CR 6124)
130500        UNSTRING WS-UPPER-TEXT DELIMITED BY
130600           WS-SCAM-PHRASE(WS-SCAM-IDX)(1:WS-TRIM-LEN)
130700           INTO WS-UPPER-FIELD1 WS-UPPER-FIELD2
130800        IF WS-UPPER-FIELD2 NOT = SPACES
130900           OR WS-UPPER-FIELD1 NOT = WS-UPPER-TEXT(1:20)
130940           ADD 1 TO WS-SCHOL-SCAM-COUNT(WS-SCHOL-IDX)
130950        END-IF
130960     END-IF.
131000*
131100******************************************************************
131200* 6200 -- DEADLINE PARSING AND URGENCY CLASSIFICATION            *
131300******************************************************************
131400 6200-CLASSIFY-DEADLINE.
131500     IF SCHOL-DEADLINE-NUM(WS-SCHOL-IDX) = 0
131600        MOVE 999 TO WS-SCHOL-DAYS-LEFT(WS-SCHOL-IDX)
131700        MOVE 'NONE'    TO WS-SCHOL-URGENCY(WS-SCHOL-IDX)
131800     ELSE
131900        MOVE SCHOL-DL-YEAR(WS-SCHOL-IDX)  TO WS-DW-YEAR
132000        MOVE SCHOL-DL-MONTH(WS-SCHOL-IDX) TO WS-DW-MONTH
132100        MOVE SCHOL-DL-DAY(WS-SCHOL-IDX)   TO WS-DW-DAY
132200        PERFORM 6400-DAYS-BETWEEN THRU 6400-DAYS-BETWEEN-EXIT
132300        COMPUTE WS-SCHOL-DAYS-LEFT(WS-SCHOL-IDX) =
132400           WS-DW-JULIAN - WS-PROC-DATE-JULIAN
132500        IF WS-SCHOL-DAYS-LEFT(WS-SCHOL-IDX) < 0
132600           MOVE 'EXPIRED' TO WS-SCHOL-URGENCY(WS-SCHOL-IDX)
132700        ELSE
132800           IF WS-SCHOL-DAYS-LEFT(WS-SCHOL-IDX) < 8
132900              MOVE 'CRITICAL' TO WS-SCHOL-URGENCY(WS-SCHOL-IDX)
133000           ELSE
133100              IF WS-SCHOL-DAYS-LEFT(WS-SCHOL-IDX) < 31
133200                 MOVE 'WARNING' TO WS-SCHOL-URGENCY(WS-SCHOL-IDX)
133300              ELSE
133400                 MOVE 'NORMAL' TO WS-SCHOL-URGENCY(WS-SCHOL-IDX)
133500              END-IF
133600           END-IF
133700        END-IF
133800     END-IF.
133900 6200-CLASSIFY-DEADLINE-EXIT.
134000     EXIT.
134100*
134200******************************************************************
134300* 6400 -- MANUAL JULIAN DAY NUMBER (DAYS-BETWEEN SUPPORT)        *
134400* NO FUNCTION INTEGER-OF-DATE IS USED -- THE CUMULATIVE-DAYS     *
134500* TABLE PLUS A HAND LEAP-YEAR TEST GIVE A DAY COUNT THAT IS      *
134600* CONSISTENT ACROSS TWO DATES, WHICH IS ALL THAT SUBTRACTING    *
134700* TWO DEADLINES REQUIRES                                        *
134800******************************************************************
134900 6400-DAYS-BETWEEN.
135000     COMPUTE WS-DW-YR-LESS-1 = WS-DW-YEAR - 1.
135100     MOVE 'N' TO WS-DW-LEAP-SW.
135200     DIVIDE WS-DW-YEAR BY 4 GIVING WS-WORK-SUB
135300        REMAINDER WS-WORK-SUB2.
135400     IF WS-WORK-SUB2 = 0
135500        SET WS-DW-IS-LEAP TO TRUE
135600        DIVIDE WS-DW-YEAR BY 100 GIVING WS-WORK-SUB
135700           REMAINDER WS-WORK-SUB2
135800        IF WS-WORK-SUB2 = 0
135900           MOVE 'N' TO WS-DW-LEAP-SW
136000           DIVIDE WS-DW-YEAR BY 400 GIVING WS-WORK-SUB
136100              REMAINDER WS-WORK-SUB2
136200           IF WS-WORK-SUB2 = 0
136300              SET WS-DW-IS-LEAP TO TRUE
136400           END-IF
136500        END-IF
136600     END-IF.
136700     SET WS-CUM-IDX TO WS-DW-MONTH.
136800     COMPUTE WS-DW-JULIAN =
136900        (WS-DW-YR-LESS-1 * 365) + (WS-DW-YR-LESS-1 / 4)
137000        - (WS-DW-YR-LESS-1 / 100) + (WS-DW-YR-LESS-1 / 400)
137100        + WS-CUM-DAYS(WS-CUM-IDX) + WS-DW-DAY.
137200     IF WS-DW-IS-LEAP AND WS-DW-MONTH > 2
137300        ADD 1 TO WS-DW-JULIAN
137400     END-IF.
137500 6400-DAYS-BETWEEN-EXIT.
137600     EXIT.
137700*
137800******************************************************************
137900* 9000 -- WRAP-UP, CLOSE FILES, WRITE GRAND TOTALS              *
138000******************************************************************
138100 9000-WRAP-UP.
138200     WRITE MATRPT-REC FROM RUN-FOOT-01.
138300     MOVE WS-APPL-COUNT     TO RF-APPL-COUNT.
138400     WRITE MATRPT-REC FROM RUN-FOOT-02.
138500     MOVE WS-PAIRS-SCORED   TO RF-PAIRS-SCORED.
138600     WRITE MATRPT-REC FROM RUN-FOOT-03.
138700     MOVE WS-PAIRS-ELIGIBLE TO RF-PAIRS-ELIG.
138800     WRITE MATRPT-REC FROM RUN-FOOT-04.
138900     DISPLAY 'ELGRANK - APPLICANTS PROCESSED.. ' WS-APPL-COUNT.
139000     DISPLAY 'ELGRANK - PAIRS SCORED.......... ' WS-PAIRS-SCORED.
139100     DISPLAY 'ELGRANK - PAIRS ELIGIBLE........ ' WS-PAIRS-ELIGIBLE.
139200     CLOSE SCHOLMST INTRFILE APPLFILE PARMFILE MATDET MATSUM MATRPT.
139300     CONTINUE.
139310*
139320******************************************************************
139330* 9700 -- SIGNIFICANT LENGTH OF WS-TRIM-FIELD, TRAILING SPACES   *
139340* STRIPPED.  CALLER MOVES THE FIELD IN AND READS WS-TRIM-LEN     *
139350* BACK OUT; A ZERO MEANS THE FIELD WAS ALL SPACES.               *
139360******************************************************************
139370 9700-CALC-TRIM-LEN.
139380     MOVE 30 TO WS-TRIM-LEN.
139390     PERFORM 9710-TRIM-BACK
139400         UNTIL WS-TRIM-LEN = 0
139410            OR WS-TRIM-FIELD(WS-TRIM-LEN:1) NOT = SPACE.
139420 9700-CALC-TRIM-LEN-EXIT.
139430     EXIT.
139440*
139450 9710-TRIM-BACK.
139460     SUBTRACT 1 FROM WS-TRIM-LEN.
139470*
139500******************************************************************
139600* 9900 -- ABEND                                                  *
139700******************************************************************
139800 9900-ABEND.
139900     DISPLAY 'ELGRANK - ABNORMAL TERMINATION'.
140000     GOBACK.
