000100******************************************************************
000200*    MSUMREC  --  MATCH SUMMARY OUTPUT RECORD                    *
000300******************************************************************
000400*    COPYBOOK.  COPY MSUMREC.  ONE RECORD PER APPLICANT X RANKED *
000500*    SCHOLARSHIP (TOP 10), WRITTEN BY ELGRANK 4500-WRITE-TOP-TEN *
000600*    TO THE MATSUM FILE AND ECHOED ONTO THE MATCH REPORT.        *
000700*----------------------------------------------------------------*
000800* CHANGE LOG                                                     *
000900*  04/09/27  MLS  ORIGINAL LAYOUT                                *CH040927
001000*  11/05/30  MLS  ADDED TRUST-SCORE AND SCAM-COUNT COLUMNS       *CH110530
001100*  18/02/16  PNR  ADDED URGENCY AND DAYS-LEFT FOR THE DEADLINE   *CH180216
001200*                 SCREENING ENHANCEMENT                         *
001300******************************************************************
001400 01  MSUM-SUMMARY-REC.
001500     05  MSUM-APPL-ID                   PIC X(12).
001600     05  MSUM-RANK                      PIC 9(02).
001700     05  MSUM-SCHOL-ID                  PIC X(20).
001800     05  MSUM-SCHOL-NAME                PIC X(60).
001900     05  MSUM-AMOUNT                    PIC 9(09).
002000     05  MSUM-MATCH-SCORE               PIC 9(03).
002100     05  MSUM-ELIG-STATUS               PIC X(14).
002200         88  MSUM-ELIGIBLE                  VALUE 'ELIGIBLE'.
002300         88  MSUM-CONDITIONAL               VALUE 'CONDITIONAL'.
002400         88  MSUM-NOT-ELIGIBLE              VALUE 'NOT-ELIGIBLE'.
002500     05  MSUM-TRUST-SCORE               PIC 9V99.
002600     05  MSUM-SCAM-COUNT                PIC 9(02).
002700     05  MSUM-URGENCY                   PIC X(08).
002800         88  MSUM-URG-EXPIRED               VALUE 'EXPIRED'.
002900         88  MSUM-URG-CRITICAL              VALUE 'CRITICAL'.
003000         88  MSUM-URG-WARNING               VALUE 'WARNING'.
003100         88  MSUM-URG-NORMAL                VALUE 'NORMAL'.
003200         88  MSUM-URG-NONE                  VALUE 'NONE'.
003300     05  MSUM-DAYS-LEFT                 PIC S9(04).
003400     05  FILLER                         PIC X(03).
003500*                    RESERVE
