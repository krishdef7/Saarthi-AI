000100******************************************************************
000200*    MDETREC  --  MATCH DETAIL OUTPUT RECORD                     *
000300******************************************************************
000400*    COPYBOOK.  COPY MDETREC.  ONE RECORD PER APPLICANT X        *
000500*    CANDIDATE SCHOLARSHIP X SCORING CRITERION, WRITTEN BY       *
000600*    ELGRANK 5000-SCORE-CANDIDATE RANGE TO THE MATDET FILE.      *
000700*----------------------------------------------------------------*
000800* CHANGE LOG                                                     *
000900*  04/09/27  MLS  ORIGINAL LAYOUT, SIX CRITERIA PER CANDIDATE    *CH040927
001000******************************************************************
001100 01  MDET-DETAIL-REC.
001200     05  MDET-APPL-ID                   PIC X(12).
001300     05  MDET-SCHOL-ID                  PIC X(20).
001400     05  MDET-CRITERION                 PIC X(20).
001500     05  MDET-POINTS                    PIC 9(03).
001600     05  MDET-MAX-POINTS                PIC 9(03).
001700     05  MDET-STATUS                    PIC X(08).
001800         88  MDET-STATUS-PASS               VALUE 'PASS'.
001900         88  MDET-STATUS-PARTIAL            VALUE 'PARTIAL'.
002000         88  MDET-STATUS-FAIL               VALUE 'FAIL'.
002100     05  FILLER                         PIC X(04).
002200*                    RESERVE
