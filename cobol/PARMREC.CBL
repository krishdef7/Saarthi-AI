000100******************************************************************
000200*    PARMREC  --  RUN PARAMETER CARD                             *
000300******************************************************************
000400*    COPYBOOK.  COPY PARMREC.  ONE LINE-SEQUENTIAL CARD READ     *
000500*    ONCE AT THE START OF ELGRANK AND CATSTAT.  THE PROCESSING   *
000600*    DATE STANDS IN FOR "TODAY" SO A RUN CAN BE REPRODUCED.      *
000700*    THE FILTER/OFFSET/LIMIT FIELDS ARE USED BY CATSTAT ONLY;    *
000800*    ELGRANK READS AND IGNORES THEM.                             *
000900*----------------------------------------------------------------*
001000* CHANGE LOG                                                     *
001100*  91/03/14  RCH  ORIGINAL LAYOUT -- PROCESSING DATE ONLY        *CH910314
001200*  99/01/08  RCH  Y2K -- WIDENED FROM PIC 9(6) TO PIC 9(8)       *CH990108
001300*  11/05/30  MLS  ADDED CATALOG FILTER AND PAGING FIELDS         *CH110530
001400******************************************************************
001500 01  PARM-CARD.
001600     05  PARM-PROC-DATE                 PIC 9(08).
001700*                    YYYYMMDD, STANDS IN FOR TODAY'S DATE
001800     05  PARM-FILTER-CATEGORY           PIC X(10).
001900*                    SPACES = NO CATEGORY FILTER
002000     05  PARM-FILTER-STATE              PIC X(20).
002100*                    SPACES = NO STATE FILTER
002200     05  PARM-OFFSET                    PIC 9(04).
002300     05  PARM-LIMIT                     PIC 9(04).
002400     05  FILLER                         PIC X(04).
002500*                    RESERVE
