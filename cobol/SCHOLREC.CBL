000100******************************************************************
000200*    SCHOLREC  --  SCHOLARSHIP CATALOG MASTER RECORD              *
000300******************************************************************
000400*    COPYBOOK.  COPY SCHOLREC. FROM ELGRANK AND CATSTAT.          *
000500*    ONE OCCURRENCE PER SCHOLARSHIP CARRIED IN THE CATALOG MASTER *
000600*    FILE (SCHOLMST).  CATEGORY / STATE / EDUCATION / DOCUMENT    *
000700*    LISTS ARE FIXED-OCCURS TABLES -- A COUNT FIELD TELLS HOW MANY*
000800*    OF EACH TABLE ARE IN USE; AN UNUSED COUNT OF ZERO MEANS "ALL"*
000900*    FOR CATEGORY/STATE/EDUCATION, NOT "NONE".                    *
001000*----------------------------------------------------------------*
001100* CHANGE LOG                                                     *
001200*  91/03/14  RCH  ORIGINAL LAYOUT FOR THE DIRECTORATE CATALOG RUN CH910314
001300*  93/11/02  RCH  ADDED GENDER AND EDUCATION-LEVEL TABLES         CH931102
001400*  97/06/19  RCH  ADDED PROVIDER-TYPE AND VERIFIED FLAG          *CH970619
001500*  99/01/08  RCH  Y2K -- DEADLINE FIELD WAS PIC 9(6) YYMMDD,     *CH990108
001600*                 WIDENED TO 9(8) YYYYMMDD THROUGHOUT            *
001700*  04/09/27  MLS  ADDED TRUST-SCORE, OFFICIAL-URL AND GOV-PORTAL *CH040927
001800*                 FLAGS FOR THE SCAM-SCREENING ENHANCEMENT       *
001900*  11/05/30  MLS  ADDED REQUIRED-DOCUMENT TABLE                  *CH110530
002000*  18/02/16  PNR  WIDENED SCHOL-DESCRIPTION TO X(200) TO HOLD    *CH180216
002100*                 THE FULL NOTIFICATION TEXT FOR SCAM SCANNING   *
002200******************************************************************
002300 01  SCHOL-MASTER-REC.
002400*    -------------------------------------------------------
002500*    UNIQUE CATALOG KEY AND DESCRIPTIVE FIELDS
002600*    -------------------------------------------------------
002700     05  SCHOL-ID                       PIC X(20).
002800     05  SCHOL-NAME                     PIC X(60).
002900     05  SCHOL-PROVIDER                 PIC X(40).
003000     05  SCHOL-PROVIDER-TYPE            PIC X(12).
003100         88  SCHOL-TYPE-GOVERNMENT          VALUE 'GOVERNMENT'.
003200         88  SCHOL-TYPE-CSR                 VALUE 'CSR'.
003300         88  SCHOL-TYPE-PRIVATE             VALUE 'PRIVATE'.
003400*    -------------------------------------------------------
003500*    ELIGIBLE-CATEGORY TABLE -- COUNT OF ZERO MEANS ALL
003600*    CATEGORIES ARE ELIGIBLE (AS DOES A LONE 'ALL' ENTRY)
003700*    -------------------------------------------------------
003800     05  SCHOL-CATEGORY-COUNT           PIC 9(02).
003900     05  SCHOL-CATEGORY-TABLE OCCURS 8 TIMES
004000                 INDEXED BY SCHOL-CAT-IDX.
004100         10  SCHOL-CATEGORY             PIC X(10).
004200*    -------------------------------------------------------
004300*    ELIGIBLE-STATE TABLE -- COUNT OF ZERO MEANS ALL-INDIA
004400*    -------------------------------------------------------
004500     05  SCHOL-STATE-COUNT              PIC 9(02).
004600     05  SCHOL-STATE-TABLE OCCURS 5 TIMES
004700                 INDEXED BY SCHOL-ST-IDX.
004800         10  SCHOL-STATE                PIC X(20).
004900*    -------------------------------------------------------
005000     05  SCHOL-GENDER                   PIC X(06).
005100         88  SCHOL-GENDER-ALL               VALUE 'ALL'.
005200         88  SCHOL-GENDER-MALE              VALUE 'MALE'.
005300         88  SCHOL-GENDER-FEMALE            VALUE 'FEMALE'.
005400*    -------------------------------------------------------
005500*    ELIGIBLE-EDUCATION-LEVEL TABLE -- COUNT OF ZERO MEANS ALL
005600*    -------------------------------------------------------
005700     05  SCHOL-EDU-COUNT                PIC 9(02).
005800     05  SCHOL-EDU-TABLE OCCURS 5 TIMES
005900                 INDEXED BY SCHOL-EDU-IDX.
006000         10  SCHOL-EDU-LEVEL            PIC X(15).
006100*    -------------------------------------------------------
006200*    MONEY AND DEADLINE FIELDS
006300*    -------------------------------------------------------
006400     05  SCHOL-MAX-INCOME               PIC 9(09).
006500     05  SCHOL-MAX-INCOME-X REDEFINES
006600         SCHOL-MAX-INCOME               PIC X(09).
006700     05  SCHOL-AMOUNT                   PIC 9(09).
006800*                                  AWARD AMOUNT, WHOLE RUPEES
006900     05  SCHOL-DEADLINE-NUM             PIC 9(08).
007000*                                  YYYYMMDD, 0 = NO DEADLINE
007100     05  SCHOL-DEADLINE-X REDEFINES
007200         SCHOL-DEADLINE-NUM            PIC X(08).
007300     05  SCHOL-DEADLINE-PERIOD REDEFINES
007400         SCHOL-DEADLINE-NUM.
007500         10  SCHOL-DL-YEAR              PIC 9(04).
007600         10  SCHOL-DL-MONTH             PIC 9(02).
007700         10  SCHOL-DL-DAY               PIC 9(02).
007800*    -------------------------------------------------------
007900*    SCAM-SCREENING AND TRUST FIELDS
008000*    -------------------------------------------------------
008100     05  SCHOL-VERIFIED-FLAG            PIC X(01).
008200         88  SCHOL-IS-VERIFIED              VALUE 'Y'.
008300     05  SCHOL-TRUST-SCORE-PA           PIC 9V99.
008400*                            PRE-ASSIGNED TRUST, 0.00 = DERIVE IT
008500         88  SCHOL-TRUST-NOT-ASSIGNED       VALUE 0.
008600     05  SCHOL-OFFICIAL-URL-FLAG        PIC X(01).
008700         88  SCHOL-HAS-OFFICIAL-URL         VALUE 'Y'.
008800     05  SCHOL-GOV-PORTAL-FLAG          PIC X(01).
008900         88  SCHOL-ON-GOV-PORTAL            VALUE 'Y'.
009000*    -------------------------------------------------------
009100*    REQUIRED-DOCUMENT TABLE
009200*    -------------------------------------------------------
009300     05  SCHOL-DOC-COUNT                PIC 9(02).
009400     05  SCHOL-DOC-TABLE OCCURS 8 TIMES
009500                 INDEXED BY SCHOL-DOC-IDX.
009600         10  SCHOL-REQ-DOC              PIC X(20).
009700*    -------------------------------------------------------
009800     05  SCHOL-DESCRIPTION              PIC X(200).
009900*                      FREE TEXT, SCANNED FOR SCAM PHRASES
010000     05  FILLER                         PIC X(07).
010100*                      RESERVE FOR FUTURE CATALOG FIELDS
