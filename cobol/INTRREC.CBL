000100******************************************************************
000200*    INTRREC  --  APPLICANT/SCHOLARSHIP INTERACTION HISTORY      *
000300******************************************************************
000400*    COPYBOOK.  COPY INTRREC.  UNORDERED INPUT, REDUCED INTO THE *
000500*    IN-CORE INTERACTION TABLE BY ELGRANK BEFORE THE APPLICANT   *
000600*    PASS -- SEE 2000-LOAD-INTERACTIONS.                        *
000700*----------------------------------------------------------------*
000800* CHANGE LOG                                                     *
000900*  04/09/27  MLS  ORIGINAL LAYOUT FOR THE PERSONALIZATION BOOST  *CH040927
001000*  11/05/30  MLS  ADDED INT-TYPE VALUES CLICK/SEARCH (WAS        *CH110530
001100*                 SHORTLIST-ONLY)                                *
001200******************************************************************
001300 01  INTR-HISTORY-REC.
001400     05  INTR-APPL-ID                   PIC X(12).
001500     05  INTR-SCHOL-ID                  PIC X(20).
001600     05  INTR-TYPE                      PIC X(10).
001700         88  INTR-IS-SHORTLIST              VALUE 'SHORTLIST'.
001800         88  INTR-IS-CLICK                  VALUE 'CLICK'.
001900         88  INTR-IS-SEARCH                 VALUE 'SEARCH'.
002000     05  FILLER                         PIC X(01).
002100*                    RESERVE
