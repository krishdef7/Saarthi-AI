000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  CATSTAT.
000400 AUTHOR.  R CHIRINOS.
000500 INSTALLATION.  DIRECTORATE OF SCHOLARSHIPS -- BATCH SECTION.
000600 DATE-WRITTEN.  03/14/91.
000700 DATE-COMPILED.  03/14/91.
000800 SECURITY.  NON-CONFIDENTIAL.
000900*===============================================================*
001000* CATSTAT -- SCHOLARSHIP CATALOG LISTER AND STATISTICS          =*
001100*                                                                =*
001200* READS THE SCHOLARSHIP CATALOG MASTER ONCE, RE-DERIVING THE    =*
001300* SAFETY-SCREENING FIELDS (TRUST SCORE, SCAM COUNT, DEADLINE    =*
001400* URGENCY) THE SAME WAY ELGRANK DOES, AND PRODUCES THE          =*
001500* STATISTICS REPORT -- TOTAL COUNT, VERIFIED COUNT, TOTAL VALUE =*
001600* IN RUPEES AND CRORES, A BY-CATEGORY BREAKDOWN AND A           =*
001700* BY-PROVIDER-TYPE BREAKDOWN.  WHEN THE PARAMETER CARD CARRIES  =*
001800* A CATEGORY OR STATE FILTER, AN OFFSET/LIMIT CATALOG LISTING   =*
001900* IS ALSO PRINTED.                                              =*
002000*===============================================================*
002100* CHANGE LOG                                                    =*
002200*  91/03/14  RCH  ORIGINAL PROGRAM -- CATEGORY BREAKDOWN ONLY   =*CH910314
002300*  93/11/02  RCH  ADDED PROVIDER-TYPE BREAKDOWN                 =*CH931102
002400*  97/06/19  RCH  ADDED VERIFIED COUNT AND CROREWISE TOTAL      =*CH970619
002500*  99/01/08  RCH  Y2K -- NO DATE ARITHMETIC OF ITS OWN AT THIS  =*CH990108
002600*                 TIME, REVIEWED, NO CHANGE REQUIRED            =*
002700*  04/09/27  MLS  ADDED THE FILTERED/PAGINATED CATALOG LISTING  =*CH040927
002800*                 OFF THE RUN PARAMETER CARD (CR 4488)          =*
002900*  18/02/16  PNR  ADDED TRUST/SCAM/URGENCY COLUMNS TO THE       =*CH180216
003000*                 CATALOG LISTING, SAFETY SCREENING ENHANCEMENT =*
003010*  18/04/19  PNR  6400-DAYS-BETWEEN WAS ONLY TESTING FOR        =*CH180419
003020*                 DIVISIBLE-BY-4 -- TREATED 1900 AND 2100 AS    =*
003030*                 LEAP YEARS.  BROUGHT THE CENTURY/400 TEST     =*
003040*                 INTO LINE WITH ELGRANK'S OWN ROUTINE (CR 6112)=*
003050*  18/05/14  PNR  6110-CHECK-PHRASE UNSTRING WAS NOT CLEARING   =*CH180514
003060*                 WS-UPPER-FIELD1/WS-UPPER-FIELD2 FIRST -- A    =*
003070*                 PRIOR HIT SURVIVED AND FALSELY MATCHED EVERY  =*
003080*                 LATER NON-MATCHING PHRASE.  ADDED MOVE SPACES =*
003090*                 BEFORE THE UNSTRING, SAME AS ELGRANK.  ALSO   =*
003091*                 CHANGED WS-TRIM-LEN TO A 77-LEVEL ITEM TO     =*
003092*                 MATCH SHOP PRACTICE (CR 6124)                 =*
003100*===============================================================*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-390.
003500 OBJECT-COMPUTER.  IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SCHOLMST  ASSIGN TO SCHOLMST
004100        FILE STATUS IS FS-SCHOLMST.
004200     SELECT PARMFILE  ASSIGN TO PARMFILE
004300        FILE STATUS IS FS-PARMFILE.
004400     SELECT STATRPT   ASSIGN TO STATRPT
004500        FILE STATUS IS FS-STATRPT.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  SCHOLMST
004900     RECORDING MODE IS F
005000     BLOCK CONTAINS 0 RECORDS
005100     DATA RECORD IS SCHOLMST-REC.
005200 01  SCHOLMST-REC                   PIC X(800).
005300 FD  PARMFILE
005400     RECORDING MODE IS F
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS PARMFILE-REC.
005700 01  PARMFILE-REC                   PIC X(50).
005800 FD  STATRPT
005900     RECORDING MODE IS F
006000     RECORD CONTAINS 133 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS STATRPT-REC.
006300 01  STATRPT-REC                    PIC X(133).
006400 WORKING-STORAGE SECTION.
006500*---------------------------------------------------------------*
006600* SWITCHES AND FILE STATUS BYTES                                *
006700*---------------------------------------------------------------*
006800 01  WS-SWITCHES.
006900     05  SW-SCHOL-EOF               PIC X VALUE 'N'.
007000         88  SCHOL-EOF                  VALUE 'Y'.
007100     05  SW-FILTER-ACTIVE           PIC X VALUE 'N'.
007200         88  FILTER-ACTIVE              VALUE 'Y'.
007300 01  WS-FILE-STATUS.
007400     05  FS-SCHOLMST                PIC X(02).
007500         88  SCHOLMST-OK                VALUE '00'.
007600     05  FS-PARMFILE                PIC X(02).
007700         88  PARMFILE-OK                VALUE '00'.
007800     05  FS-STATRPT                 PIC X(02).
007900         88  STATRPT-OK                 VALUE '00'.
008000*---------------------------------------------------------------*
008100* RUN PARAMETER CARD                                            *
008200*---------------------------------------------------------------*
008300     COPY PARMREC.
008400 01  WS-PROC-DATE-PERIOD REDEFINES PARM-PROC-DATE.
008500     05  WS-PROC-YEAR               PIC 9(04).
008600     05  WS-PROC-MONTH              PIC 9(02).
008700     05  WS-PROC-DAY                PIC 9(02).
008800 01  WS-PROC-DATE-JULIAN            PIC 9(07) COMP-3 VALUE 0.
008900*---------------------------------------------------------------*
009000* SCHOLARSHIP CATALOG WORK RECORD (ONE RECORD AT A TIME --      *
009100* CATSTAT NEEDS NO IN-CORE TABLE, UNLIKE ELGRANK)               *
009200*---------------------------------------------------------------*
009300 01  WS-SCHOL-DATA                  PIC X(800).
009400 01  WS-SCHOL-DATA-R REDEFINES WS-SCHOL-DATA.
009500     COPY SCHOLREC.
009600 01  WS-SCHOL-TRUST                 PIC 9V99.
009700 01  WS-SCHOL-SCAM-COUNT            PIC 9(02) COMP.
009800 01  WS-SCHOL-DAYS-LEFT             PIC S9(04) COMP.
009900 01  WS-SCHOL-URGENCY               PIC X(08).
010000*---------------------------------------------------------------*
010100* UPPERCASE WORK AREAS FOR THE SCAM-PHRASE SCAN (INSPECT ...    *
010200* CONVERTING IN PLACE OF A FUNCTION)                            *
010300*---------------------------------------------------------------*
010400 01  WS-SCAN-TEXT                   PIC X(260).
010500 01  WS-UPPER-TEXT                  PIC X(260).
010600 01  WS-UPPER-FIELD1                PIC X(20).
010700 01  WS-UPPER-FIELD2                PIC X(20).
010800 01  WS-TRIM-FIELD                  PIC X(30).
010900 77  WS-TRIM-LEN                    PIC S9(04) COMP.
011000*---------------------------------------------------------------*
011100* SCAM-PHRASE TABLE -- SAME 23 PHRASES AS ELGRANK, SEE SAFETY   *
011200* ENGINE BUSINESS RULES                                         *
011300*---------------------------------------------------------------*
011400 01  WS-SCAM-PHRASE-LIST.
011500     05  FILLER   PIC X(30) VALUE 'GUARANTEED SELECTION'.
011600     05  FILLER   PIC X(30) VALUE '100% SUCCESS'.
011700     05  FILLER   PIC X(30) VALUE 'PAY NOW'.
011800     05  FILLER   PIC X(30) VALUE 'PROCESSING FEE REQUIRED'.
011900     05  FILLER   PIC X(30) VALUE 'BANK DETAILS FOR VERIFICATION'.
012000     05  FILLER   PIC X(30) VALUE 'WHATSAPP ONLY CONTACT'.
012100     05  FILLER   PIC X(30) VALUE 'PERSONAL PAN/AADHAAR SHARE'.
012200     05  FILLER   PIC X(30) VALUE 'URGENT APPLY NOW'.
012300     05  FILLER   PIC X(30) VALUE 'LIMITED SEATS'.
012400     05  FILLER   PIC X(30) VALUE 'ACT FAST'.
012500     05  FILLER   PIC X(30) VALUE 'CONFIRM YOUR SLOT'.
012600     05  FILLER   PIC X(30) VALUE 'REGISTRATION FEE'.
012700     05  FILLER   PIC X(30) VALUE 'ADMISSION GUARANTEED'.
012800     05  FILLER   PIC X(30) VALUE 'NO DOCUMENTS REQUIRED'.
012900     05  FILLER   PIC X(30) VALUE 'INSTANT APPROVAL'.
013000     05  FILLER   PIC X(30) VALUE 'WIRE TRANSFER'.
013100     05  FILLER   PIC X(30) VALUE 'WESTERN UNION'.
013200     05  FILLER   PIC X(30) VALUE 'LOTTERY WINNER'.
013300     05  FILLER   PIC X(30) VALUE 'SELECTED RANDOMLY'.
013400     05  FILLER   PIC X(30) VALUE 'CLAIM YOUR PRIZE'.
013500     05  FILLER   PIC X(30) VALUE 'SEND MONEY'.
013600     05  FILLER   PIC X(30) VALUE 'UPFRONT PAYMENT'.
013700     05  FILLER   PIC X(30) VALUE 'CONFIDENTIAL OPPORTUNITY'.
013800 01  WS-SCAM-PHRASE-TABLE REDEFINES WS-SCAM-PHRASE-LIST.
013900     05  WS-SCAM-PHRASE OCCURS 23 TIMES
014000                 INDEXED BY WS-SCAM-IDX PIC X(30).
014100*---------------------------------------------------------------*
014200* MANUAL JULIAN-DAY-NUMBER TABLE, SAME AS ELGRANK -- CUMULATIVE *
014300* DAYS BEFORE EACH MONTH, NON-LEAP BASIS                        *
014400*---------------------------------------------------------------*
014500 01  WS-CUM-DAYS-LIST.
014600     05  FILLER   PIC 9(03) VALUE 000.
014700     05  FILLER   PIC 9(03) VALUE 031.
014800     05  FILLER   PIC 9(03) VALUE 059.
014900     05  FILLER   PIC 9(03) VALUE 090.
015000     05  FILLER   PIC 9(03) VALUE 120.
015100     05  FILLER   PIC 9(03) VALUE 151.
015200     05  FILLER   PIC 9(03) VALUE 181.
015300     05  FILLER   PIC 9(03) VALUE 212.
015400     05  FILLER   PIC 9(03) VALUE 243.
015500     05  FILLER   PIC 9(03) VALUE 273.
015600     05  FILLER   PIC 9(03) VALUE 304.
015700     05  FILLER   PIC 9(03) VALUE 334.
015800 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIST.
015900     05  WS-CUM-DAYS OCCURS 12 TIMES
016000                 INDEXED BY WS-CUM-IDX PIC 9(03).
016100 01  WS-DATE-WORK.
016200     05  WS-DW-YEAR                 PIC 9(04) COMP.
016300     05  WS-DW-MONTH                PIC 9(02) COMP.
016400     05  WS-DW-DAY                  PIC 9(02) COMP.
016500     05  WS-DW-LEAP-SW              PIC X VALUE 'N'.
016600         88  WS-DW-IS-LEAP              VALUE 'Y'.
016700     05  WS-DW-JULIAN               PIC 9(07) COMP-3.
016800     05  WS-DW-YR-LESS-1            PIC 9(04) COMP.
016900*---------------------------------------------------------------*
017000* CATEGORY-BREAKDOWN TABLE -- FIXED LIST, THE SEVEN CATEGORIES  *
017100* NAMED IN THE RECORD LAYOUTS PLUS A SPARE SLOT                 *
017200*---------------------------------------------------------------*
017300 01  WS-CAT-TABLE.
017400     05  WS-CAT-ENTRY OCCURS 8 TIMES INDEXED BY WS-CAT-IDX.
017500         10  WS-CAT-NAME            PIC X(10).
017600         10  WS-CAT-COUNT           PIC S9(06) COMP.
017700 01  WS-CAT-TABLE-COUNT             PIC S9(04) COMP VALUE 0.
017800*---------------------------------------------------------------*
017900* PROVIDER-TYPE BREAKDOWN -- FOUR FIXED BUCKETS                 *
018000*---------------------------------------------------------------*
018100 01  WS-PROV-COUNTS.
018200     05  WS-PROV-GOVT               PIC S9(06) COMP VALUE 0.
018300     05  WS-PROV-CSR                PIC S9(06) COMP VALUE 0.
018400     05  WS-PROV-PRIV               PIC S9(06) COMP VALUE 0.
018500     05  WS-PROV-OTHER              PIC S9(06) COMP VALUE 0.
018600*---------------------------------------------------------------*
018700* RUN TOTALS                                                    *
018800*---------------------------------------------------------------*
018900 01  WS-RUN-TOTALS.
019000     05  WS-TOTAL-COUNT             PIC S9(06) COMP VALUE 0.
019100     05  WS-VERIFIED-COUNT          PIC S9(06) COMP VALUE 0.
019200     05  WS-TOTAL-VALUE             PIC S9(11) COMP-3 VALUE 0.
019300     05  WS-CRORE-VALUE             PIC S9(07)V99 COMP-3 VALUE 0.
019400     05  WS-CRORE-REMAINDER         PIC S9(11) COMP-3 VALUE 0.
019500     05  WS-CRORE-ROUND-TEST        PIC S9(11) COMP-3 VALUE 0.
019600     05  WS-LIST-READ-COUNT         PIC S9(06) COMP VALUE 0.
019700     05  WS-LIST-WRITTEN-COUNT      PIC S9(06) COMP VALUE 0.
019800     05  WS-WORK-SUB                PIC S9(04) COMP.
019850     05  WS-WORK-SUB2               PIC S9(04) COMP.
019900     05  WS-FOUND-SW                PIC X VALUE 'N'.
020000         88  WS-FOUND                   VALUE 'Y'.
020100*---------------------------------------------------------------*
020200* REPORT PRINT LINES                                            *
020300*---------------------------------------------------------------*
020400 01  WS-NUM-LINES                   PIC S9(04) COMP VALUE 61.
020500 01  WS-PAGE-NO                     PIC S9(04) COMP VALUE 0.
020600 01  WS-REPORT-LINES.
020700     02  HEAD-01.
020800         05  FILLER             PIC X(01) VALUE SPACE.
020900         05  FILLER             PIC X(40)
021000             VALUE 'SAARTHI SCHOLARSHIP STATISTICS REPORT'.
021100         05  FILLER             PIC X(62) VALUE SPACES.
021200         05  FILLER             PIC X(14) VALUE 'RUN DATE '.
021300         05  HEAD-01-DATE.
021400             10  HEAD-01-YEAR   PIC X(04).
021500             10  FILLER         PIC X VALUE '/'.
021600             10  HEAD-01-MONTH  PIC X(02).
021700             10  FILLER         PIC X VALUE '/'.
021800             10  HEAD-01-DAY    PIC X(02).
021900         05  FILLER             PIC X(05) VALUE SPACES.
022000         05  FILLER             PIC X(05) VALUE 'PAGE '.
022100         05  HEAD-01-PAGE       PIC ZZZ9.
022200     02  HEAD-02.
022300         05  FILLER             PIC X(01) VALUE SPACE.
022400         05  FILLER             PIC X(132) VALUE ALL '-'.
022500     02  TOT-LINE-01.
022600         05  FILLER             PIC X(01) VALUE SPACE.
022700         05  FILLER             PIC X(24)
022800             VALUE 'TOTAL SCHOLARSHIPS .... '.
022900         05  TL-TOTAL-COUNT     PIC ZZZ,ZZ9.
023000     02  TOT-LINE-02.
023100         05  FILLER             PIC X(01) VALUE SPACE.
023200         05  FILLER             PIC X(24)
023300             VALUE 'VERIFIED COUNT ........ '.
023400         05  TL-VERIFIED-COUNT  PIC ZZZ,ZZ9.
023500     02  TOT-LINE-03.
023600         05  FILLER             PIC X(01) VALUE SPACE.
023700         05  FILLER             PIC X(24)
023800             VALUE 'TOTAL VALUE (RUPEES) .. '.
023900         05  TL-TOTAL-VALUE     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
024000     02  TOT-LINE-04.
024100         05  FILLER             PIC X(01) VALUE SPACE.
024200         05  FILLER             PIC X(24)
024300             VALUE 'TOTAL VALUE (CRORES) .. '.
024400         05  TL-CRORE-VALUE     PIC Z,ZZZ,ZZ9.99.
024500     02  CAT-HEAD-01.
024600         05  FILLER             PIC X(01) VALUE SPACE.
024700         05  FILLER             PIC X(40) VALUE SPACES.
024800     02  CAT-HEAD-02.
024900         05  FILLER             PIC X(01) VALUE SPACE.
025000         05  FILLER             PIC X(14) VALUE 'BY CATEGORY'.
025100     02  CAT-LINE-01.
025200         05  FILLER             PIC X(01) VALUE SPACE.
025300         05  CL-CAT-NAME        PIC X(10).
025400         05  FILLER             PIC X(04) VALUE SPACES.
025500         05  CL-CAT-COUNT       PIC ZZZ,ZZ9.
025600     02  PROV-HEAD-01.
025700         05  FILLER             PIC X(01) VALUE SPACE.
025800         05  FILLER             PIC X(20) VALUE 'BY PROVIDER TYPE'.
025900     02  PROV-LINE-01.
026000         05  FILLER             PIC X(01) VALUE SPACE.
026100         05  PL-PROV-NAME       PIC X(12).
026200         05  FILLER             PIC X(02) VALUE SPACES.
026300         05  PL-PROV-COUNT      PIC ZZZ,ZZ9.
026400     02  LIST-HEAD-01.
026500         05  FILLER             PIC X(01) VALUE SPACE.
026600         05  FILLER             PIC X(20) VALUE 'FILTERED CATALOG'.
026700     02  LIST-HEAD-02.
026800         05  FILLER             PIC X(01) VALUE SPACE.
026900         05  FILLER             PIC X(20) VALUE 'SCHOLARSHIP ID'.
027000         05  FILLER             PIC X(02) VALUE SPACES.
027100         05  FILLER             PIC X(26) VALUE 'NAME'.
027200         05  FILLER             PIC X(13) VALUE 'AMOUNT'.
027300         05  FILLER             PIC X(07) VALUE 'TRUST'.
027400         05  FILLER             PIC X(06) VALUE 'SCAM'.
027500         05  FILLER             PIC X(10) VALUE 'URGENCY'.
027600     02  LIST-LINE-01.
027700         05  FILLER             PIC X(01) VALUE SPACE.
027800         05  LL-SCHOL-ID        PIC X(20).
027900         05  FILLER             PIC X(02) VALUE SPACES.
028000         05  LL-SCHOL-NAME      PIC X(26).
028100         05  LL-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.
028200         05  FILLER             PIC X(01) VALUE SPACE.
028300         05  LL-TRUST           PIC 9.99.
028400         05  FILLER             PIC X(01) VALUE SPACE.
028500         05  LL-SCAM            PIC Z9.
028600         05  FILLER             PIC X(03) VALUE SPACES.
028700         05  LL-URGENCY         PIC X(08).
028800*
029000 PROCEDURE DIVISION.
029100     PERFORM 0000-HOUSEKEEPING.
029200     PERFORM 2000-LOAD-SCHOLARSHIPS
029300         UNTIL SCHOL-EOF.
029400     PERFORM 3900-WRITE-STATISTICS THRU 3900-WRITE-STATISTICS-EXIT.
029500     PERFORM 9000-WRAP-UP.
029600     GOBACK.
029700*
029800******************************************************************
029900* 0000 RANGE -- HOUSEKEEPING                                     *
030000******************************************************************
030100 0000-HOUSEKEEPING.
030200     OPEN INPUT  SCHOLMST
030300     IF NOT SCHOLMST-OK
030400        DISPLAY 'CATSTAT - ERROR OPENING SCHOLMST, STATUS '
030500                FS-SCHOLMST
030600        GO TO 9900-ABEND.
030700     OPEN INPUT  PARMFILE
030800     IF NOT PARMFILE-OK
030900        DISPLAY 'CATSTAT - ERROR OPENING PARMFILE, STATUS '
031000                FS-PARMFILE
031100        GO TO 9900-ABEND.
031200     OPEN OUTPUT STATRPT
031300     IF NOT STATRPT-OK
031400        DISPLAY 'CATSTAT - ERROR OPENING STATRPT, STATUS '
031500                FS-STATRPT
031600        GO TO 9900-ABEND.
031700     READ PARMFILE INTO PARM-CARD
031800        AT END
031900           DISPLAY 'CATSTAT - PARAMETER CARD MISSING'
032000           GO TO 9900-ABEND.
032100     MOVE PARM-PROC-DATE TO WS-PROC-DATE-PERIOD.
032200     MOVE WS-PROC-YEAR TO WS-DW-YEAR.
032300     MOVE WS-PROC-MONTH TO WS-DW-MONTH.
032400     MOVE WS-PROC-DAY TO WS-DW-DAY.
032500     PERFORM 6400-DAYS-BETWEEN THRU 6400-DAYS-BETWEEN-EXIT.
032600     MOVE WS-DW-JULIAN TO WS-PROC-DATE-JULIAN.
032700     IF PARM-FILTER-CATEGORY NOT = SPACES
032800        OR PARM-FILTER-STATE NOT = SPACES
032900        SET FILTER-ACTIVE TO TRUE
033000     END-IF.
033100     MOVE WS-PROC-YEAR  TO HEAD-01-YEAR.
033200     MOVE WS-PROC-MONTH TO HEAD-01-MONTH.
033300     MOVE WS-PROC-DAY   TO HEAD-01-DAY.
033400     PERFORM 0100-INIT-CAT-TABLE THRU 0100-INIT-CAT-TABLE-EXIT.
033500     READ SCHOLMST INTO WS-SCHOL-DATA
033600        AT END SET SCHOL-EOF TO TRUE.
033700     CONTINUE.
033800*
033900 0100-INIT-CAT-TABLE.
034000     MOVE 0 TO WS-CAT-TABLE-COUNT.
034100     MOVE 'SC'        TO WS-CAT-NAME(1).
034200     MOVE 'ST'        TO WS-CAT-NAME(2).
034300     MOVE 'OBC'       TO WS-CAT-NAME(3).
034400     MOVE 'GENERAL'   TO WS-CAT-NAME(4).
034500     MOVE 'MINORITY'  TO WS-CAT-NAME(5).
034600     MOVE 'EWS'       TO WS-CAT-NAME(6).
034700     MOVE 'PWD'       TO WS-CAT-NAME(7).
034800     MOVE 7 TO WS-CAT-TABLE-COUNT.
034900     PERFORM 0110-ZERO-ONE-COUNT
035000        VARYING WS-CAT-IDX FROM 1 BY 1
035100        UNTIL WS-CAT-IDX > 7.
035200 0100-INIT-CAT-TABLE-EXIT.
035300     EXIT.
035400*
035500 0110-ZERO-ONE-COUNT.
035600     MOVE 0 TO WS-CAT-COUNT(WS-CAT-IDX).
035700*
035800******************************************************************
035900* 2000 RANGE -- SCHOLARSHIP LOAD, SAFETY SCREENING, STATISTICS   *
036000* ACCUMULATION AND OPTIONAL FILTERED-LISTING DETAIL LINE         *
036100* (CATALOG LISTER & STATISTICS, SAFETY ENGINE)                   *
036200******************************************************************
036300 2000-LOAD-SCHOLARSHIPS.
036400     PERFORM 6000-DERIVE-TRUST  THRU 6000-DERIVE-TRUST-EXIT.
036500     PERFORM 6100-SCAN-SCAM     THRU 6100-SCAN-SCAM-EXIT.
036600     PERFORM 6200-CLASSIFY-DEADLINE THRU 6200-CLASSIFY-DEADLINE-EXIT.
036700     PERFORM 3000-ACCUMULATE-STATS THRU 3000-ACCUMULATE-STATS-EXIT.
036800     IF FILTER-ACTIVE
036900        PERFORM 4000-FILTERED-LISTING THRU 4000-FILTERED-LISTING-EXIT
037000     END-IF.
037100     READ SCHOLMST INTO WS-SCHOL-DATA
037200        AT END SET SCHOL-EOF TO TRUE.
037300     CONTINUE.
037400*
037500******************************************************************
037600* 3000 -- ACCUMULATE RUN TOTALS, CATEGORY AND PROVIDER-TYPE      *
037700* BREAKDOWNS                                                     *
037800******************************************************************
037900 3000-ACCUMULATE-STATS.
038000     ADD 1 TO WS-TOTAL-COUNT.
038100     IF SCHOL-IS-VERIFIED
038200        ADD 1 TO WS-VERIFIED-COUNT
038300     END-IF.
038400     ADD SCHOL-AMOUNT TO WS-TOTAL-VALUE.
038500     IF SCHOL-TYPE-GOVERNMENT
038600        ADD 1 TO WS-PROV-GOVT
038700     ELSE
038800        IF SCHOL-TYPE-CSR
038900           ADD 1 TO WS-PROV-CSR
039000        ELSE
039100           IF SCHOL-TYPE-PRIVATE
039200              ADD 1 TO WS-PROV-PRIV
039300           ELSE
039400              ADD 1 TO WS-PROV-OTHER
039500           END-IF
039600        END-IF
039700     END-IF.
039800     IF SCHOL-CATEGORY-COUNT = 0
039900        PERFORM 3010-BUMP-CAT-COUNT
040000           VARYING WS-CAT-IDX FROM 1 BY 1
040100           UNTIL WS-CAT-IDX > 7
040200     ELSE
040300        PERFORM 3020-BUMP-MATCHING-CATS
040400           VARYING WS-WORK-SUB FROM 1 BY 1
040500           UNTIL WS-WORK-SUB > SCHOL-CATEGORY-COUNT
040600     END-IF.
040700 3000-ACCUMULATE-STATS-EXIT.
040800     EXIT.
040900*
041000 3010-BUMP-CAT-COUNT.
041100     ADD 1 TO WS-CAT-COUNT(WS-CAT-IDX).
041200*
041300 3020-BUMP-MATCHING-CATS.
041400     IF SCHOL-CATEGORY(WS-WORK-SUB) = 'ALL'
041500        PERFORM 3010-BUMP-CAT-COUNT
041600           VARYING WS-CAT-IDX FROM 1 BY 1
041700           UNTIL WS-CAT-IDX > 7
041800     ELSE
041900        MOVE 'N' TO WS-FOUND-SW
042000        PERFORM 3030-MATCH-ONE-CAT
042100           VARYING WS-CAT-IDX FROM 1 BY 1
042200           UNTIL WS-CAT-IDX > 7
042300              OR WS-FOUND
042400     END-IF.
042500*
042600 3030-MATCH-ONE-CAT.
042700     IF WS-CAT-NAME(WS-CAT-IDX) = SCHOL-CATEGORY(WS-WORK-SUB)
042800        ADD 1 TO WS-CAT-COUNT(WS-CAT-IDX)
042900        SET WS-FOUND TO TRUE
043000     END-IF.
043100*
043200******************************************************************
043300* 3900 -- WRITE THE STATISTICS REPORT (TOTALS, CATEGORY AND      *
043400* PROVIDER-TYPE BREAKDOWNS)                                      *
043500******************************************************************
043600 3900-WRITE-STATISTICS.
043700     PERFORM 3910-WRITE-PAGE-HEAD THRU 3910-WRITE-PAGE-HEAD-EXIT.
043800     MOVE WS-TOTAL-COUNT    TO TL-TOTAL-COUNT.
043900     WRITE STATRPT-REC FROM TOT-LINE-01.
044000     MOVE WS-VERIFIED-COUNT TO TL-VERIFIED-COUNT.
044100     WRITE STATRPT-REC FROM TOT-LINE-02.
044200     MOVE WS-TOTAL-VALUE    TO TL-TOTAL-VALUE.
044300     WRITE STATRPT-REC FROM TOT-LINE-03.
044400*                 CRORE CONVERSION, ROUNDED HALF-UP TO 2 DECIMALS
044500     COMPUTE WS-CRORE-VALUE ROUNDED = WS-TOTAL-VALUE / 10000000.
044600     MOVE WS-CRORE-VALUE    TO TL-CRORE-VALUE.
044700     WRITE STATRPT-REC FROM TOT-LINE-04.
044800     WRITE STATRPT-REC FROM CAT-HEAD-01.
044900     WRITE STATRPT-REC FROM CAT-HEAD-02.
045000     PERFORM 3920-WRITE-CAT-LINE
045100        VARYING WS-CAT-IDX FROM 1 BY 1
045200        UNTIL WS-CAT-IDX > WS-CAT-TABLE-COUNT.
045300     WRITE STATRPT-REC FROM PROV-HEAD-01.
045400     MOVE 'GOVERNMENT'  TO PL-PROV-NAME.
045500     MOVE WS-PROV-GOVT  TO PL-PROV-COUNT.
045600     WRITE STATRPT-REC FROM PROV-LINE-01.
045700     MOVE 'CSR'         TO PL-PROV-NAME.
045800     MOVE WS-PROV-CSR   TO PL-PROV-COUNT.
045900     WRITE STATRPT-REC FROM PROV-LINE-01.
046000     MOVE 'PRIVATE'     TO PL-PROV-NAME.
046100     MOVE WS-PROV-PRIV  TO PL-PROV-COUNT.
046200     WRITE STATRPT-REC FROM PROV-LINE-01.
046300     MOVE 'OTHER'       TO PL-PROV-NAME.
046400     MOVE WS-PROV-OTHER TO PL-PROV-COUNT.
046500     WRITE STATRPT-REC FROM PROV-LINE-01.
046600 3900-WRITE-STATISTICS-EXIT.
046700     EXIT.
046800*
046900 3910-WRITE-PAGE-HEAD.
047000     ADD 1 TO WS-PAGE-NO.
047100     MOVE WS-PAGE-NO TO HEAD-01-PAGE.
047200     WRITE STATRPT-REC FROM HEAD-01 AFTER ADVANCING PAGE.
047300     WRITE STATRPT-REC FROM HEAD-02.
047400     MOVE 2 TO WS-NUM-LINES.
047500 3910-WRITE-PAGE-HEAD-EXIT.
047600     EXIT.
047700*
047800 3920-WRITE-CAT-LINE.
047900     MOVE WS-CAT-NAME(WS-CAT-IDX)  TO CL-CAT-NAME.
048000     MOVE WS-CAT-COUNT(WS-CAT-IDX) TO CL-CAT-COUNT.
048100     WRITE STATRPT-REC FROM CAT-LINE-01.
048200*
048300******************************************************************
048400* 4000 -- OPTIONAL FILTERED/PAGINATED CATALOG LISTING            *
048500******************************************************************
048600 4000-FILTERED-LISTING.
048700     MOVE 'N' TO WS-FOUND-SW.
048800     IF PARM-FILTER-CATEGORY = SPACES
048900        OR SCHOL-CATEGORY-COUNT = 0
049000        SET WS-FOUND TO TRUE
049100     ELSE
049200        PERFORM 4010-MATCH-FILTER-CAT
049300           VARYING WS-WORK-SUB FROM 1 BY 1
049400           UNTIL WS-WORK-SUB > SCHOL-CATEGORY-COUNT
049500              OR WS-FOUND
049600     END-IF.
049700     IF WS-FOUND
049800        IF PARM-FILTER-STATE = SPACES
049900           OR SCHOL-STATE-COUNT = 0
050000           CONTINUE
050100        ELSE
050200           MOVE 'N' TO WS-FOUND-SW
050300           PERFORM 4020-MATCH-FILTER-STATE
050400              VARYING WS-WORK-SUB FROM 1 BY 1
050500              UNTIL WS-WORK-SUB > SCHOL-STATE-COUNT
050600                 OR WS-FOUND
050700        END-IF
050800     END-IF.
050900     IF WS-FOUND
051000        ADD 1 TO WS-LIST-READ-COUNT
051100        IF WS-LIST-READ-COUNT > PARM-OFFSET
051200           IF WS-LIST-WRITTEN-COUNT < PARM-LIMIT
051300              PERFORM 4030-WRITE-LIST-LINE THRU 4030-WRITE-LIST-LINE-EXIT
051400           END-IF
051500        END-IF
051600     END-IF.
051700 4000-FILTERED-LISTING-EXIT.
051800     EXIT.
051900*
052000 4010-MATCH-FILTER-CAT.
052100     IF SCHOL-CATEGORY(WS-WORK-SUB) = PARM-FILTER-CATEGORY
052200        SET WS-FOUND TO TRUE
052300     END-IF.
052400*
052500 4020-MATCH-FILTER-STATE.
052600     IF SCHOL-STATE(WS-WORK-SUB) = PARM-FILTER-STATE
052700        SET WS-FOUND TO TRUE
052800     END-IF.
052900*
053000 4030-WRITE-LIST-LINE.
053100     IF WS-LIST-WRITTEN-COUNT = 0
053200        IF WS-NUM-LINES > 55
053300           PERFORM 3910-WRITE-PAGE-HEAD THRU 3910-WRITE-PAGE-HEAD-EXIT
053400        END-IF
053500        WRITE STATRPT-REC FROM LIST-HEAD-01
053600        WRITE STATRPT-REC FROM LIST-HEAD-02
053700        ADD 2 TO WS-NUM-LINES
053800     END-IF.
053900     ADD 1 TO WS-LIST-WRITTEN-COUNT.
054000     IF WS-NUM-LINES > 60
054100        PERFORM 3910-WRITE-PAGE-HEAD THRU 3910-WRITE-PAGE-HEAD-EXIT
054200     END-IF.
054300     MOVE SCHOL-ID          TO LL-SCHOL-ID.
054400     MOVE SCHOL-NAME        TO LL-SCHOL-NAME.
054500     MOVE SCHOL-AMOUNT      TO LL-AMOUNT.
054600     MOVE WS-SCHOL-TRUST    TO LL-TRUST.
054700     MOVE WS-SCHOL-SCAM-COUNT TO LL-SCAM.
054800     MOVE WS-SCHOL-URGENCY  TO LL-URGENCY.
054900     WRITE STATRPT-REC FROM LIST-LINE-01.
055000     ADD 1 TO WS-NUM-LINES.
055100 4030-WRITE-LIST-LINE-EXIT.
055200     EXIT.
055300*
055400******************************************************************
055500* 6000 RANGE -- SAFETY ENGINE, RE-DERIVED PER RECORD (SAME       *
055600* RULES AS ELGRANK 6000 RANGE -- SEE THAT PROGRAM FOR THE        *
055700* BUSINESS-RULE COMMENTARY)                                      *
055800******************************************************************
055900 6000-DERIVE-TRUST.
056000     IF SCHOL-TRUST-SCORE-PA NOT = 0
056100        MOVE SCHOL-TRUST-SCORE-PA TO WS-SCHOL-TRUST
056200     ELSE
056300        MOVE .50 TO WS-SCHOL-TRUST
056400        IF SCHOL-TYPE-GOVERNMENT
056500           ADD .30 TO WS-SCHOL-TRUST
056600        ELSE
056700           IF SCHOL-TYPE-CSR
056800              ADD .20 TO WS-SCHOL-TRUST
056900           END-IF
057000        END-IF
057100        IF SCHOL-IS-VERIFIED
057200           ADD .15 TO WS-SCHOL-TRUST
057300        END-IF
057400        IF SCHOL-HAS-OFFICIAL-URL
057500           ADD .05 TO WS-SCHOL-TRUST
057600        END-IF
057700        IF SCHOL-ON-GOV-PORTAL
057800           ADD .05 TO WS-SCHOL-TRUST
057900        END-IF
058000     END-IF.
058100 6000-DERIVE-TRUST-EXIT.
058200     EXIT.
058300*
058400 6100-SCAN-SCAM.
058500     MOVE SPACES TO WS-SCAN-TEXT.
058600     MOVE SCHOL-NAME        TO WS-SCAN-TEXT(1:60).
058700     MOVE SCHOL-DESCRIPTION TO WS-SCAN-TEXT(61:200).
058800     MOVE WS-SCAN-TEXT(1:260) TO WS-UPPER-TEXT.
058900     INSPECT WS-UPPER-TEXT CONVERTING
059000        'abcdefghijklmnopqrstuvwxyz' TO
059100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
059200     MOVE 0 TO WS-SCHOL-SCAM-COUNT.
059300     PERFORM 6110-CHECK-PHRASE
059400        VARYING WS-SCAM-IDX FROM 1 BY 1
059500        UNTIL WS-SCAM-IDX > 23.
059600     COMPUTE WS-SCHOL-TRUST =
059700        WS-SCHOL-TRUST - (WS-SCHOL-SCAM-COUNT * .10).
059800     IF WS-SCHOL-TRUST < 0
059900        MOVE 0 TO WS-SCHOL-TRUST
060000     END-IF.
060100     IF WS-SCHOL-TRUST > 1
060200        MOVE 1 TO WS-SCHOL-TRUST
060300     END-IF.
060400 6100-SCAN-SCAM-EXIT.
060500     EXIT.
060600*
060700 6110-CHECK-PHRASE.
060800     MOVE WS-SCAM-PHRASE(WS-SCAM-IDX) TO WS-TRIM-FIELD.
060900     PERFORM 6120-CALC-TRIM-LEN THRU 6120-CALC-TRIM-LEN-EXIT.
061000     IF WS-TRIM-LEN > 0
061010        MOVE SPACES TO WS-UPPER-FIELD1 WS-UPPER-FIELD2
061020*                   CLEAR BEFORE EACH UNSTRING -- A NON-MATCH
061030*                   LEAVES WS-UPPER-FIELD2 HOLDING THE LAST
061040*                   PHRASE THAT DID MATCH (CR 6124)
061100        UNSTRING WS-UPPER-TEXT DELIMITED BY
061200           WS-SCAM-PHRASE(WS-SCAM-IDX)(1:WS-TRIM-LEN)
061300           INTO WS-UPPER-FIELD1 WS-UPPER-FIELD2
061400        IF WS-UPPER-FIELD2 NOT = SPACES
061500           OR WS-UPPER-FIELD1 NOT = WS-UPPER-TEXT(1:20)
061600           ADD 1 TO WS-SCHOL-SCAM-COUNT
061700        END-IF
061800     END-IF.
061900*
062000 6120-CALC-TRIM-LEN.
062100     MOVE 30 TO WS-TRIM-LEN.
062200     PERFORM 6130-TRIM-BACK
062300        UNTIL WS-TRIM-LEN = 0
062400           OR WS-TRIM-FIELD(WS-TRIM-LEN:1) NOT = SPACE.
062500 6120-CALC-TRIM-LEN-EXIT.
062600     EXIT.
062700*
062800 6130-TRIM-BACK.
062900     SUBTRACT 1 FROM WS-TRIM-LEN.
063000*
063100******************************************************************
063200* 6200 -- DEADLINE PARSING AND URGENCY CLASSIFICATION            *
063300******************************************************************
063400 6200-CLASSIFY-DEADLINE.
063500     IF SCHOL-DEADLINE-NUM = 0
063600        MOVE 999 TO WS-SCHOL-DAYS-LEFT
063700        MOVE 'NONE'    TO WS-SCHOL-URGENCY
063800     ELSE
063900        MOVE SCHOL-DL-YEAR  TO WS-DW-YEAR
064000        MOVE SCHOL-DL-MONTH TO WS-DW-MONTH
064100        MOVE SCHOL-DL-DAY   TO WS-DW-DAY
064200        PERFORM 6400-DAYS-BETWEEN THRU 6400-DAYS-BETWEEN-EXIT
064300        COMPUTE WS-SCHOL-DAYS-LEFT =
064400           WS-DW-JULIAN - WS-PROC-DATE-JULIAN
064500        IF WS-SCHOL-DAYS-LEFT < 0
064600           MOVE 'EXPIRED' TO WS-SCHOL-URGENCY
064700        ELSE
064800           IF WS-SCHOL-DAYS-LEFT < 8
064900              MOVE 'CRITICAL' TO WS-SCHOL-URGENCY
065000           ELSE
065100              IF WS-SCHOL-DAYS-LEFT < 31
065200                 MOVE 'WARNING' TO WS-SCHOL-URGENCY
065300              ELSE
065400                 MOVE 'NORMAL' TO WS-SCHOL-URGENCY
065500              END-IF
065600           END-IF
065700        END-IF
065800     END-IF.
065900 6200-CLASSIFY-DEADLINE-EXIT.
066000     EXIT.
066100*
066200******************************************************************
066300* 6400 -- MANUAL JULIAN DAY NUMBER, SAME ROUTINE AS ELGRANK      *
066400******************************************************************
066500 6400-DAYS-BETWEEN.
066600     COMPUTE WS-DW-YR-LESS-1 = WS-DW-YEAR - 1.
066700     MOVE 'N' TO WS-DW-LEAP-SW.
066800     DIVIDE WS-DW-YEAR BY 4 GIVING WS-WORK-SUB
066900        REMAINDER WS-WORK-SUB2.
066910     IF WS-WORK-SUB2 = 0
066920        SET WS-DW-IS-LEAP TO TRUE
066930        DIVIDE WS-DW-YEAR BY 100 GIVING WS-WORK-SUB
066940           REMAINDER WS-WORK-SUB2
066950        IF WS-WORK-SUB2 = 0
066960           MOVE 'N' TO WS-DW-LEAP-SW
066970           DIVIDE WS-DW-YEAR BY 400 GIVING WS-WORK-SUB
066980              REMAINDER WS-WORK-SUB2
066990           IF WS-WORK-SUB2 = 0
067000              SET WS-DW-IS-LEAP TO TRUE
067010           END-IF
067020        END-IF
067030     END-IF.
067300     SET WS-CUM-IDX TO WS-DW-MONTH.
067400     COMPUTE WS-DW-JULIAN =
067500        (WS-DW-YR-LESS-1 * 365) + (WS-DW-YR-LESS-1 / 4)
067600        - (WS-DW-YR-LESS-1 / 100) + (WS-DW-YR-LESS-1 / 400)
067700        + WS-CUM-DAYS(WS-CUM-IDX) + WS-DW-DAY.
067800     IF WS-DW-IS-LEAP AND WS-DW-MONTH > 2
067900        ADD 1 TO WS-DW-JULIAN
068000     END-IF.
068100 6400-DAYS-BETWEEN-EXIT.
068200     EXIT.
068300*
068400******************************************************************
068500* 9000 -- WRAP-UP                                                *
068600******************************************************************
068700 9000-WRAP-UP.
068800     DISPLAY 'CATSTAT - TOTAL SCHOLARSHIPS ... ' WS-TOTAL-COUNT.
068900     DISPLAY 'CATSTAT - VERIFIED COUNT ....... ' WS-VERIFIED-COUNT.
069000     DISPLAY 'CATSTAT - TOTAL VALUE (RUPEES).. ' WS-TOTAL-VALUE.
069100     DISPLAY 'CATSTAT - LISTED ON FILTER ..... ' WS-LIST-WRITTEN-COUNT.
069200     CLOSE SCHOLMST PARMFILE STATRPT.
069300     CONTINUE.
069400*
069500******************************************************************
069600* 9900 -- ABEND                                                  *
069700******************************************************************
069800 9900-ABEND.
069900     DISPLAY 'CATSTAT - ABNORMAL TERMINATION'.
070000     GOBACK.
