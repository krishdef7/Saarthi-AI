000100******************************************************************
000200*    APPLREC  --  APPLICANT PROFILE RECORD                       *
000300******************************************************************
000400*    COPYBOOK.  COPY APPLREC.  READ SEQUENTIALLY BY ELGRANK,     *
000500*    ONE PER APPLICANT, AGAINST THE IN-CORE SCHOLARSHIP TABLE.   *
000600*----------------------------------------------------------------*
001100* CHANGE LOG                                                     *
001200*  91/03/14  RCH  ORIGINAL LAYOUT                                *CH910314
001300*  99/01/08  RCH  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,   *CH990108
001400*                 NO CHANGE REQUIRED                             *
001500*  04/09/27  MLS  ADDED APPL-QUERY FOR THE FREE-TEXT SEARCH WORK *CH040927
002200******************************************************************
002300 01  APPL-PROFILE-REC.
002400     05  APPL-ID                        PIC X(12).
002500     05  APPL-CATEGORY                  PIC X(10).
002600*                    SPACES DEFAULT TO GENERAL AT SCORING TIME
002700     05  APPL-STATE                     PIC X(20).
002800*                    SPACES DEFAULT TO ALL INDIA AT SCORING TIME
002900     05  APPL-INCOME                    PIC 9(09).
003000     05  APPL-EDUCATION                 PIC X(15).
003100*                    SPACES MEANS NOT SPECIFIED
003200     05  APPL-GENDER                    PIC X(06).
003300         88  APPL-GENDER-NOT-GIVEN          VALUES 'ANY', SPACES.
003400     05  APPL-QUERY                     PIC X(60).
003500*                    BLANK-SEPARATED KEYWORDS, BLANK = NO FILTER
003600     05  FILLER                         PIC X(01).
003700*                    RESERVE
